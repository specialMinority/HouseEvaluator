000100******************************************************************
000200* PROGRAM:      RLEV030
000300* PURPOSE:      LIVE-COMPARABLE BENCHMARK AGGREGATOR.  ONE RUN
000400*               COVERS ONE SUBJECT LISTING.  THE FIRST RECORD ON
000500*               COMPARE-IN IS THE SUBJECT'S OWN FILTER PARAMETERS;
000600*               EVERY RECORD AFTER THAT IS A CANDIDATE COMPARABLE
000700*               LISTING.  THE FOUR-STEP RELAXATION LADDER WIDENS
000800*               THE FILTER UNTIL THREE DISTINCT COMPARABLES ARE
000900*               FOUND OR THE LADDER RUNS OUT.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.               RLEV030.
001300 AUTHOR.                   R MASUOKA.
001400 INSTALLATION.             RENTAL LISTING SYSTEMS GROUP.
001500 DATE-WRITTEN.             09/12/1994.
001600 DATE-COMPILED.
001700 SECURITY.                 UNCLASSIFIED - INTERNAL BATCH ONLY.
001800******************************************************************
001900* CHANGE LOG
002000*   DATE       BY   REQ#      DESCRIPTION
002100*   --------   ---  --------  ------------------------------------
002200*   09/12/94   RM   RLS-071   ORIGINAL CODING - SINGLE-STEP FILTER
002300*                             ONLY, NO RELAXATION LADDER.
002400*   03/08/95   RM   RLS-074   ADDED THE FOUR-STEP RELAXATION
002500*                             LADDER PER THE RATING COMMITTEE'S
002600*                             "NOT ENOUGH COMPARABLES" COMPLAINT.
002700*   11/21/96   PD   RLS-082   ADDED DE-DUPLICATION ON RENT/ADMIN/
002800*                             AREA/LAYOUT - A REPROCESSED BATCH
002900*                             THAT WAS NOT PURGED BEFORE RERUN WAS
003000*                             INFLATING THE MATCH COUNT.
003100*   06/05/98   PD   RLS-090   ADDED THE MEDIAN-FALLBACK AGGREGATE
003200*                             METHOD FOR WIDE-SPREAD SAMPLES.
003300*   12/02/98   KS   RLS-093   Y2K READINESS - NO 2-DIGIT YEAR
003400*                             FIELDS IN THIS PROGRAM, DATE STAMP
003500*                             ON THE REPORT PAGE WIDENED ANYWAY.
003600*   04/14/00   DN   RLS-101   CANDIDATE TABLE RAISED FROM 100 TO
003700*                             200 ROWS - LARGE WARDS WERE
003800*                             OVERFLOWING THE OLD TABLE SIZE.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.          IBM-4381.
004300 OBJECT-COMPUTER.          IBM-4381.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-DIGIT IS "0" THRU "9"
004700     UPSI-0 ON STATUS IS RERUN-REQUESTED
004800            OFF STATUS IS NORMAL-RUN.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT COMPARE-IN    ASSIGN TO CMPRIN
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT CMPRPT-OUT    ASSIGN TO CMPRPT
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000* L4 - COMPARABLE LISTING RECORD.  RECORD 1 IS THE SUBJECT'S OWN
006100* FILTER PARAMETERS; EVERY RECORD AFTER THAT IS A CANDIDATE.
006200******************************************************************
006300 FD  COMPARE-IN
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 60 CHARACTERS
006600     RECORDING MODE F
006700     DATA RECORD IS L4-COMPARE-REC.
006800
006900 01  L4-COMPARE-REC.
007000     05  L4-RENT-YEN           PIC 9(09).
007100     05  L4-ADMIN-FEE-YEN      PIC 9(07).
007200     05  L4-AREA-SQM           PIC 9(03)V9(02).
007300     05  L4-WALK-MIN           PIC 9(03).
007400     05  L4-AGE-YEARS          PIC 9(03).
007500     05  L4-LAYOUT-TYPE        PIC X(05).
007600     05  L4-STRUCTURE          PIC X(12).
007700     05  L4-ORIENTATION        PIC X(08).
007800     05  L4-BATH-TOILET-SEP    PIC X(01).
007900     05  FILLER                PIC X(07).
008000
008100 FD  CMPRPT-OUT
008200     LABEL RECORD IS OMITTED
008300     RECORD CONTAINS 132 CHARACTERS
008400     LINAGE IS 60 WITH FOOTING AT 55
008500     DATA RECORD IS CMP-PRTLINE.
008600
008700 01  CMP-PRTLINE                PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000 01  WORK-AREA.
009100     05  MORE-RECS             PIC XXX     VALUE "YES".
009200     05  C-PCTR                PIC 99      VALUE ZERO COMP.
009300     05  CAND-I                PIC 9(04)   VALUE ZERO COMP.
009400     05  WK-STEP               PIC 9(01)   VALUE ZERO COMP.
009500     05  WK-USED-STEP          PIC 9(01)   VALUE ZERO COMP.
009600     05  WK-BUCKET-IX          PIC 9(02)   VALUE ZERO COMP.
009700     05  WK-EFF-IX             PIC 9(02)   VALUE ZERO COMP.
009800     05  WK-WALK-LIMIT         PIC 9(03)   VALUE ZERO.
009900     05  WK-AGE-LIMIT          PIC 9(03)   VALUE ZERO.
010000     05  WK-AREA-LOW           PIC S9(05)V9(02) VALUE ZERO.
010100     05  WK-AREA-HIGH          PIC S9(05)V9(02) VALUE ZERO.
010200     05  WK-AREA-BUCKET        PIC 9(03)   VALUE ZERO COMP.
010300     05  WK-PASS-SW            PIC X(01)   VALUE "N".
010400         88  WK-PASSES                     VALUE "Y".
010500     05  WK-DUP-SW             PIC X(01)   VALUE "N".
010600         88  WK-IS-DUP                     VALUE "Y".
010700     05  FILLER                PIC X(01)   VALUE SPACE.
010800
010900 01  RUN-DATE.
011000     05  RD-YEAR               PIC 9(04).
011100     05  RD-MONTH              PIC 99.
011200     05  RD-DAY                PIC 99.
011300     05  FILLER                PIC X(01)   VALUE SPACE.
011400
011500* SUBJECT'S OWN FILTER PARAMETERS - READ FROM THE FIRST L4 ROW.
011600 01  SUBJECT-REC.
011700     05  SUBJ-AREA             PIC 9(03)V9(02).
011800     05  SUBJ-WALK             PIC 9(03).
011900     05  SUBJ-AGE              PIC 9(03).
012000     05  SUBJ-LAYOUT           PIC X(05).
012100     05  SUBJ-STRUCT           PIC X(12).
012200     05  SUBJ-ORIENT           PIC X(08).
012300     05  SUBJ-BATH             PIC X(01).
012400     05  FILLER                PIC X(10).
012500
012600* CANDIDATE COMPARABLES, LOADED ONCE FROM COMPARE-IN.
012700 01  CAND-TABLE.
012800     05  CAND-ENTRY OCCURS 200 TIMES.
012900         10  CAND-RENT         PIC 9(09).
013000         10  CAND-ADMIN        PIC 9(07).
013100         10  CAND-AREA         PIC 9(03)V9(02).
013200         10  CAND-WALK         PIC 9(03).
013300         10  CAND-AGE          PIC 9(03).
013400         10  CAND-LAYOUT       PIC X(05).
013500         10  CAND-STRUCT       PIC X(12).
013600         10  CAND-ORIENT       PIC X(08).
013700         10  CAND-BATH         PIC X(01).
013800     05  FILLER                PIC X(01)   VALUE SPACE.
013900 77  CAND-COUNT                PIC 9(04)   VALUE ZERO COMP.
014000
014100* WALK AND AGE RELAXATION-LADDER BUCKET TABLES.
014200 01  WALK-BUCKET-VALUES.
014300     05  FILLER  PIC 9(03)  VALUE 1.
014400     05  FILLER  PIC 9(03)  VALUE 3.
014500     05  FILLER  PIC 9(03)  VALUE 5.
014600     05  FILLER  PIC 9(03)  VALUE 7.
014700     05  FILLER  PIC 9(03)  VALUE 10.
014800     05  FILLER  PIC 9(03)  VALUE 15.
014900     05  FILLER  PIC 9(03)  VALUE 20.
015000 01  WALK-BUCKET-TAB REDEFINES WALK-BUCKET-VALUES.
015100     05  WALK-BUCKET-VAL OCCURS 7 TIMES PIC 9(03).
015200
015300 01  AGE-BUCKET-VALUES.
015400     05  FILLER  PIC 9(03)  VALUE 1.
015500     05  FILLER  PIC 9(03)  VALUE 3.
015600     05  FILLER  PIC 9(03)  VALUE 5.
015700     05  FILLER  PIC 9(03)  VALUE 7.
015800     05  FILLER  PIC 9(03)  VALUE 10.
015900     05  FILLER  PIC 9(03)  VALUE 15.
016000     05  FILLER  PIC 9(03)  VALUE 20.
016100     05  FILLER  PIC 9(03)  VALUE 25.
016200     05  FILLER  PIC 9(03)  VALUE 30.
016300 01  AGE-BUCKET-TAB REDEFINES AGE-BUCKET-VALUES.
016400     05  AGE-BUCKET-VAL OCCURS 9 TIMES PIC 9(03).
016500
016600* DEDUPED MATCHES FOR THE STEP CURRENTLY BEING TRIED.
016700 01  STEP-TABLE.
016800     05  STEP-ENTRY OCCURS 200 TIMES.
016900         10  STP-RENT          PIC 9(09).
017000         10  STP-ADMIN         PIC 9(07).
017100         10  STP-AREA          PIC 9(03)V9(02).
017200         10  STP-LAYOUT        PIC X(05).
017300     05  FILLER                PIC X(01)   VALUE SPACE.
017400 77  STEP-COUNT                PIC 9(04)   VALUE ZERO COMP.
017500
017600* FULL-TABLE VIEW OF STEP-TABLE, USED TO CLEAR THE WHOLE TABLE IN
017700* ONE MOVE BETWEEN RELAXATION-LADDER ATTEMPTS.
017800 01  STEP-TABLE-R REDEFINES STEP-TABLE.
017900     05  FILLER                PIC X(5201).
018000
018100* SHARED AGGREGATE-ARRAY WORK, RE-USED FOR BOTH THE TOTAL
018200* (RENT+ADMIN) AND RAW (RENT ONLY) AGGREGATES.
018300 01  AGG-WORK.
018400     05  AGG-VALUES OCCURS 200 TIMES     PIC 9(09).
018500     05  AGG-N                 PIC 9(04)   VALUE ZERO COMP.
018600     05  AGG-I                 PIC 9(04)   VALUE ZERO COMP.
018700     05  AGG-J                 PIC 9(04)   VALUE ZERO COMP.
018800     05  AGG-MIN               PIC 9(09)   VALUE ZERO.
018900     05  AGG-MAX               PIC 9(09)   VALUE ZERO.
019000     05  AGG-RESULT            PIC 9(09)   VALUE ZERO.
019100     05  AGG-METHOD            PIC X(14)   VALUE SPACES.
019200     05  AGG-RATIO             PIC 9(05)V9(02) VALUE ZERO.
019300     05  AGG-HOLD              PIC 9(09)   VALUE ZERO.
019400     05  AGG-SWAP              PIC 9(01)   VALUE ZERO COMP.
019500     05  FILLER                PIC X(01)   VALUE SPACE.
019600
019700 01  RESULT-WORK.
019800     05  RESULT-BENCH-TOTAL    PIC 9(09)   VALUE ZERO.
019900     05  RESULT-BENCH-RAW      PIC 9(09)   VALUE ZERO.
020000     05  RESULT-METHOD-TOTAL   PIC X(14)   VALUE SPACES.
020100     05  RESULT-METHOD-RAW     PIC X(14)   VALUE SPACES.
020200     05  RESULT-CONFIDENCE     PIC X(04)   VALUE "none".
020300     05  RESULT-N-SOURCES      PIC 9(03)   VALUE ZERO.
020400     05  FILLER                PIC X(01)   VALUE SPACE.
020500
020600 01  HEADING-LINE-1.
020700     05  FILLER                PIC X(06)   VALUE "DATE: ".
020800     05  H-MONTH               PIC 99.
020900     05  FILLER                PIC X       VALUE "/".
021000     05  H-DAY                 PIC 99.
021100     05  FILLER                PIC X       VALUE "/".
021200     05  H-YEAR                PIC 9(04).
021300     05  FILLER                PIC X(28)   VALUE SPACES.
021400     05  FILLER                PIC X(38)
021500         VALUE "LIVE-COMPARABLE BENCHMARK AGGREGATOR".
021600     05  FILLER                PIC X(37)   VALUE SPACES.
021700     05  FILLER                PIC X(06)   VALUE "PAGE: ".
021800     05  H-PCTR                PIC Z9.
021900
022000 01  HEADING-LINE-2.
022100     05  FILLER                PIC X(08)   VALUE "RLEV030 ".
022200     05  FILLER                PIC X(124)  VALUE SPACES.
022300
022400 01  SUBJ-LINE.
022500     05  FILLER                PIC X(02)   VALUE SPACES.
022600     05  FILLER                PIC X(30)
022700         VALUE "SUBJECT AREA/WALK/AGE/LAYOUT: ".
022800     05  S-AREA                PIC ZZ9.99.
022900     05  FILLER                PIC X(01)   VALUE SPACES.
023000     05  S-WALK                PIC ZZ9.
023100     05  FILLER                PIC X(01)   VALUE SPACES.
023200     05  S-AGE                 PIC ZZ9.
023300     05  FILLER                PIC X(01)   VALUE SPACES.
023400     05  S-LAYOUT              PIC X(05).
023500     05  FILLER                PIC X(66)   VALUE SPACES.
023600
023700 01  CAND-COUNT-LINE.
023800     05  FILLER                PIC X(02)   VALUE SPACES.
023900     05  FILLER                PIC X(24)
024000         VALUE "CANDIDATE ROWS ON FILE: ".
024100     05  CC-COUNT              PIC ZZ,ZZ9.
024200     05  FILLER                PIC X(100)  VALUE SPACES.
024300
024400 01  STEP-RESULT-LINE.
024500     05  FILLER                PIC X(02)   VALUE SPACES.
024600     05  FILLER                PIC X(22)   VALUE "RELAXATION STEP USED.:".
024700     05  SR-STEP               PIC 9.
024800     05  FILLER                PIC X(02)   VALUE SPACES.
024900     05  FILLER                PIC X(20)   VALUE "DEDUPED MATCHES....:".
025000     05  SR-MATCHES            PIC ZZ9.
025100     05  FILLER                PIC X(78)   VALUE SPACES.
025200
025300 01  RESULT-LINE-1.
025400     05  FILLER                PIC X(02)   VALUE SPACES.
025500     05  FILLER                PIC X(22)   VALUE "CONFIDENCE...........:".
025600     05  R-CONF                PIC X(04).
025700     05  FILLER                PIC X(98)   VALUE SPACES.
025800
025900 01  RESULT-LINE-2.
026000     05  FILLER                PIC X(02)   VALUE SPACES.
026100     05  FILLER                PIC X(22)   VALUE "BENCHMARK TOTAL (Y)..:".
026200     05  R-TOTAL               PIC ZZZ,ZZZ,ZZ9.
026300     05  FILLER                PIC X(02)   VALUE SPACES.
026400     05  FILLER                PIC X(08)   VALUE "METHOD: ".
026500     05  R-METHOD-T            PIC X(14).
026600     05  FILLER                PIC X(64)   VALUE SPACES.
026700
026800 01  RESULT-LINE-3.
026900     05  FILLER                PIC X(02)   VALUE SPACES.
027000     05  FILLER                PIC X(22)   VALUE "BENCHMARK RAW (Y)....:".
027100     05  R-RAW                 PIC ZZZ,ZZZ,ZZ9.
027200     05  FILLER                PIC X(02)   VALUE SPACES.
027300     05  FILLER                PIC X(08)   VALUE "METHOD: ".
027400     05  R-METHOD-R            PIC X(14).
027500     05  FILLER                PIC X(64)   VALUE SPACES.
027600
027700 01  NO-BENCH-LINE.
027800     05  FILLER                PIC X(02)   VALUE SPACES.
027900     05  FILLER                PIC X(70)
028000         VALUE "NO RELAXATION STEP REACHED THE 3-LISTING MINIMUM -
028100-    " CONFIDENCE IS NONE.".
028200     05  FILLER                PIC X(60)   VALUE SPACES.
028300
028400 PROCEDURE DIVISION.
028500
028600 0000-RLEV030.
028700     PERFORM 1000-INIT.
028800     PERFORM 2000-MAINLINE.
028900     PERFORM 3000-CLOSING.
029000     STOP RUN.
029100
029200 1000-INIT.
029300     MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
029400     MOVE RD-MONTH TO H-MONTH.
029500     MOVE RD-DAY   TO H-DAY.
029600     MOVE RD-YEAR  TO H-YEAR.
029700
029800     OPEN INPUT  COMPARE-IN.
029900     OPEN OUTPUT CMPRPT-OUT.
030000
030100     PERFORM 9900-HEADING.
030200     PERFORM 9000-READ.
030300     MOVE L4-AREA-SQM        TO SUBJ-AREA.
030400     MOVE L4-WALK-MIN        TO SUBJ-WALK.
030500     MOVE L4-AGE-YEARS       TO SUBJ-AGE.
030600     MOVE L4-LAYOUT-TYPE     TO SUBJ-LAYOUT.
030700     MOVE L4-STRUCTURE       TO SUBJ-STRUCT.
030800     MOVE L4-ORIENTATION     TO SUBJ-ORIENT.
030900     MOVE L4-BATH-TOILET-SEP TO SUBJ-BATH.
031000     PERFORM 9000-READ.
031100
031200     PERFORM 1100-LOAD-CANDIDATES
031300         UNTIL MORE-RECS = "NO" OR CAND-COUNT = 200.
031400
031500 1100-LOAD-CANDIDATES.
031600     ADD 1 TO CAND-COUNT.
031700     MOVE L4-RENT-YEN        TO CAND-RENT(CAND-COUNT).
031800     MOVE L4-ADMIN-FEE-YEN   TO CAND-ADMIN(CAND-COUNT).
031900     MOVE L4-AREA-SQM        TO CAND-AREA(CAND-COUNT).
032000     MOVE L4-WALK-MIN        TO CAND-WALK(CAND-COUNT).
032100     MOVE L4-AGE-YEARS       TO CAND-AGE(CAND-COUNT).
032200     MOVE L4-LAYOUT-TYPE     TO CAND-LAYOUT(CAND-COUNT).
032300     MOVE L4-STRUCTURE       TO CAND-STRUCT(CAND-COUNT).
032400     MOVE L4-ORIENTATION     TO CAND-ORIENT(CAND-COUNT).
032500     MOVE L4-BATH-TOILET-SEP TO CAND-BATH(CAND-COUNT).
032600     PERFORM 9000-READ.
032700
032800 2000-MAINLINE.
032900     MOVE 0 TO WK-STEP.
033000     MOVE 0 TO STEP-COUNT.
033100     PERFORM 2100-FILTER-STEP THRU 2100-EXIT
033200         UNTIL STEP-COUNT >= 3 OR WK-STEP > 3.
033300
033400     IF STEP-COUNT >= 3
033500         EVALUATE WK-USED-STEP
033600             WHEN 0 MOVE "high" TO RESULT-CONFIDENCE
033700             WHEN 1 MOVE "mid"  TO RESULT-CONFIDENCE
033800             WHEN OTHER MOVE "low" TO RESULT-CONFIDENCE
033900         END-EVALUATE
034000         MOVE STEP-COUNT TO RESULT-N-SOURCES
034100         PERFORM 2300-AGGREGATE
034200     ELSE
034300         MOVE "none" TO RESULT-CONFIDENCE
034400     END-IF.
034500
034600     PERFORM 2900-PRINT-RESULT.
034700
034800******************************************************************
034900* ONE ATTEMPT OF THE RELAXATION LADDER.  CLEARS THE STEP TABLE,
035000* RUNS EVERY CANDIDATE THROUGH THE STEP'S FILTER SET, THEN
035100* ADVANCES WK-STEP.
035200******************************************************************
035300 2100-FILTER-STEP.
035400     MOVE ZERO TO STEP-TABLE-R.
035500     MOVE ZERO TO STEP-COUNT.
035600     MOVE WK-STEP TO WK-USED-STEP.
035700
035800     PERFORM 2110-FILTER-ONE-CAND
035900         VARYING CAND-I FROM 1 BY 1 UNTIL CAND-I > CAND-COUNT.
036000
036100     ADD 1 TO WK-STEP.
036200 2100-EXIT.
036300     EXIT.
036400
036500* TESTS ONE CANDIDATE AGAINST THE CURRENT STEP'S FILTER SET.
036600 2110-FILTER-ONE-CAND.
036700     MOVE "Y" TO WK-PASS-SW.
036800
036900* AREA - WITHIN THE SUBJECT'S 5 M**2 GRID BUCKET, EXPANDED BY
037000* 5*STEP EACH SIDE.  INTEGER DIVISION INTO A WHOLE-NUMBER FIELD
037100* TRUNCATES, GIVING THE FLOOR OF THE BUCKET WITHOUT AN INTRINSIC
037200* FUNCTION CALL.
037300     COMPUTE WK-AREA-BUCKET = SUBJ-AREA / 5.
037400     COMPUTE WK-AREA-LOW  =
037500         (WK-AREA-BUCKET * 5) - (5 * WK-STEP).
037600     COMPUTE WK-AREA-HIGH =
037700         (WK-AREA-BUCKET * 5) + 5 + (5 * WK-STEP).
037800     IF CAND-AREA(CAND-I) < WK-AREA-LOW OR
037900        CAND-AREA(CAND-I) > WK-AREA-HIGH
038000         MOVE "N" TO WK-PASS-SW
038100     END-IF.
038200
038300* WALK - CANDIDATE MUST NOT EXCEED THE BUCKET THRESHOLD ADVANCED
038400* BY THE STEP NUMBER.  OMITTED WHEN THE SUBJECT ITSELF WALKS
038500* MORE THAN 20 MINUTES.
038600     IF WK-PASSES AND SUBJ-WALK <= 20
038700         PERFORM 2111-WALK-BUCKET-FIND
038800             VARYING WK-BUCKET-IX FROM 1 BY 1
038900                 UNTIL WK-BUCKET-IX > 7
039000                     OR SUBJ-WALK <= WALK-BUCKET-VAL(WK-BUCKET-IX)
039100         COMPUTE WK-EFF-IX = WK-BUCKET-IX + WK-STEP
039200         IF WK-EFF-IX > 7
039300             MOVE 7 TO WK-EFF-IX
039400         END-IF
039500         MOVE WALK-BUCKET-VAL(WK-EFF-IX) TO WK-WALK-LIMIT
039600         IF CAND-WALK(CAND-I) > WK-WALK-LIMIT
039700             MOVE "N" TO WK-PASS-SW
039800         END-IF
039900     END-IF.
040000
040100* AGE - SAME IDEA AS WALK, OMITTED WHEN SUBJECT AGE EXCEEDS 30.
040200     IF WK-PASSES AND SUBJ-AGE <= 30
040300         PERFORM 2112-AGE-BUCKET-FIND
040400             VARYING WK-BUCKET-IX FROM 1 BY 1
040500                 UNTIL WK-BUCKET-IX > 9
040600                     OR SUBJ-AGE <= AGE-BUCKET-VAL(WK-BUCKET-IX)
040700         COMPUTE WK-EFF-IX = WK-BUCKET-IX + WK-STEP
040800         IF WK-EFF-IX > 9
040900             MOVE 9 TO WK-EFF-IX
041000         END-IF
041100         MOVE AGE-BUCKET-VAL(WK-EFF-IX) TO WK-AGE-LIMIT
041200         IF CAND-AGE(CAND-I) > WK-AGE-LIMIT
041300             MOVE "N" TO WK-PASS-SW
041400         END-IF
041500     END-IF.
041600
041700* ORIENTATION - MUST MATCH, STEP 0 ONLY.  UNKNOWN ON EITHER SIDE
041800* ALWAYS PASSES.
041900     IF WK-PASSES AND WK-STEP = 0
042000         IF SUBJ-ORIENT NOT = SPACES AND
042100            SUBJ-ORIENT NOT = "UNKNOWN" AND
042200            CAND-ORIENT(CAND-I) NOT = SPACES AND
042300            CAND-ORIENT(CAND-I) NOT = "UNKNOWN" AND
042400            SUBJ-ORIENT NOT = CAND-ORIENT(CAND-I)
042500             MOVE "N" TO WK-PASS-SW
042600         END-IF
042700     END-IF.
042800
042900* STRUCTURE - MUST MATCH, STEPS 0-1 ONLY.  BLANK/OTHER PASSES.
043000     IF WK-PASSES AND WK-STEP <= 1
043100         IF SUBJ-STRUCT NOT = SPACES AND
043200            SUBJ-STRUCT NOT = "other" AND
043300            CAND-STRUCT(CAND-I) NOT = SPACES AND
043400            CAND-STRUCT(CAND-I) NOT = "other" AND
043500            SUBJ-STRUCT NOT = CAND-STRUCT(CAND-I)
043600             MOVE "N" TO WK-PASS-SW
043700         END-IF
043800     END-IF.
043900
044000* BATH-TOILET-SEP - MUST MATCH, STEPS 0-2 ONLY.  "U" (UNKNOWN)
044100* ON EITHER SIDE ALWAYS PASSES.
044200     IF WK-PASSES AND WK-STEP <= 2
044300         IF SUBJ-BATH NOT = "U" AND
044400            CAND-BATH(CAND-I) NOT = "U" AND
044500            SUBJ-BATH NOT = CAND-BATH(CAND-I)
044600             MOVE "N" TO WK-PASS-SW
044700         END-IF
044800     END-IF.
044900
045000     IF WK-PASSES
045100         PERFORM 2120-DEDUP-ADD
045200     END-IF.
045300
045400 2111-WALK-BUCKET-FIND.
045500     CONTINUE.
045600
045700 2112-AGE-BUCKET-FIND.
045800     CONTINUE.
045900
046000* ADDS THE CURRENT CANDIDATE TO STEP-TABLE UNLESS AN ENTRY WITH
046100* THE SAME RENT/ADMIN/AREA/LAYOUT IS ALREADY THERE.
046200 2120-DEDUP-ADD.
046300     MOVE "N" TO WK-DUP-SW.
046400     PERFORM 2121-DEDUP-CHECK-ONE
046500         VARYING AGG-J FROM 1 BY 1
046600             UNTIL AGG-J > STEP-COUNT OR WK-IS-DUP.
046700
046800     IF NOT WK-IS-DUP AND STEP-COUNT < 200
046900         ADD 1 TO STEP-COUNT
047000         MOVE CAND-RENT(CAND-I)   TO STP-RENT(STEP-COUNT)
047100         MOVE CAND-ADMIN(CAND-I)  TO STP-ADMIN(STEP-COUNT)
047200         MOVE CAND-AREA(CAND-I)   TO STP-AREA(STEP-COUNT)
047300         MOVE CAND-LAYOUT(CAND-I) TO STP-LAYOUT(STEP-COUNT)
047400     END-IF.
047500
047600 2121-DEDUP-CHECK-ONE.
047700     IF STP-RENT(AGG-J)   = CAND-RENT(CAND-I)   AND
047800        STP-ADMIN(AGG-J)  = CAND-ADMIN(CAND-I)  AND
047900        STP-AREA(AGG-J)   = CAND-AREA(CAND-I)   AND
048000        STP-LAYOUT(AGG-J) = CAND-LAYOUT(CAND-I)
048100         MOVE "Y" TO WK-DUP-SW
048200     END-IF.
048300
048400******************************************************************
048500* AGGREGATE(VALUES) - RUN ONCE FOR THE TOTAL (RENT+ADMIN) ARRAY
048600* AND ONCE FOR THE RAW (RENT ONLY) ARRAY.
048700******************************************************************
048800 2300-AGGREGATE.
048900     MOVE STEP-COUNT TO AGG-N.
049000
049100     PERFORM 2310-BUILD-TOTAL-VALUE
049200         VARYING AGG-I FROM 1 BY 1 UNTIL AGG-I > AGG-N.
049300     PERFORM 2330-AGGREGATE-ARRAY.
049400     MOVE AGG-RESULT TO RESULT-BENCH-TOTAL.
049500     MOVE AGG-METHOD TO RESULT-METHOD-TOTAL.
049600
049700     PERFORM 2320-BUILD-RAW-VALUE
049800         VARYING AGG-I FROM 1 BY 1 UNTIL AGG-I > AGG-N.
049900     PERFORM 2330-AGGREGATE-ARRAY.
050000     MOVE AGG-RESULT TO RESULT-BENCH-RAW.
050100     MOVE AGG-METHOD TO RESULT-METHOD-RAW.
050200
050300 2310-BUILD-TOTAL-VALUE.
050400     COMPUTE AGG-VALUES(AGG-I) =
050500         STP-RENT(AGG-I) + STP-ADMIN(AGG-I).
050600
050700 2320-BUILD-RAW-VALUE.
050800     MOVE STP-RENT(AGG-I) TO AGG-VALUES(AGG-I).
050900
051000* SHARED AGGREGATE ROUTINE - n=1 VALUE, n=2 MEAN, n>=3 MIDRANGE
051100* UNLESS THE SPREAD IS TOO WIDE (MAX/MIN > 2.0), THEN MEDIAN.
051200 2330-AGGREGATE-ARRAY.
051300     EVALUATE AGG-N
051400         WHEN 1
051500             MOVE AGG-VALUES(1) TO AGG-RESULT
051600             MOVE "single"        TO AGG-METHOD
051700         WHEN 2
051800             COMPUTE AGG-RESULT ROUNDED =
051900                 (AGG-VALUES(1) + AGG-VALUES(2)) / 2
052000             MOVE "mean_2"         TO AGG-METHOD
052100         WHEN OTHER
052200             MOVE 999999999 TO AGG-MIN
052300             MOVE ZERO      TO AGG-MAX
052400             PERFORM 2331-MINMAX-ONE
052500                 VARYING AGG-I FROM 1 BY 1 UNTIL AGG-I > AGG-N
052600             IF AGG-MIN > 0
052700                 COMPUTE AGG-RATIO ROUNDED = AGG-MAX / AGG-MIN
052800             ELSE
052900                 MOVE 0 TO AGG-RATIO
053000             END-IF
053100             IF AGG-MIN > 0 AND AGG-RATIO > 2.0
053200                 PERFORM 2340-MEDIAN
053300                 MOVE "median_fallback" TO AGG-METHOD
053400             ELSE
053500                 COMPUTE AGG-RESULT ROUNDED =
053600                     (AGG-MIN + AGG-MAX) / 2
053700                 MOVE "midrange"        TO AGG-METHOD
053800             END-IF
053900     END-EVALUATE.
054000
054100 2331-MINMAX-ONE.
054200     IF AGG-VALUES(AGG-I) < AGG-MIN
054300         MOVE AGG-VALUES(AGG-I) TO AGG-MIN
054400     END-IF.
054500     IF AGG-VALUES(AGG-I) > AGG-MAX
054600         MOVE AGG-VALUES(AGG-I) TO AGG-MAX
054700     END-IF.
054800
054900* SHARED MEDIAN ROUTINE - CLASSIC BUBBLE SORT OF AGG-VALUES(1..
055000* AGG-N) FOLLOWED BY AN ODD/EVEN MIDPOINT PICK.  RE-DECLARED
055100* LOCALLY RATHER THAN SHARED WITH RLEV010 - THIS SHOP DOES NOT
055200* COPY-BOOK ITS PROCEDURE CODE.
055300 2340-MEDIAN.
055400     PERFORM 2341-BUBBLE-PASS
055500         VARYING AGG-I FROM 1 BY 1 UNTIL AGG-I > AGG-N.
055600
055700     DIVIDE AGG-N BY 2 GIVING AGG-J
055800         REMAINDER AGG-SWAP.
055900     IF AGG-SWAP = 1
056000         COMPUTE AGG-J = (AGG-N + 1) / 2
056100         MOVE AGG-VALUES(AGG-J) TO AGG-RESULT
056200     ELSE
056300         COMPUTE AGG-RESULT ROUNDED =
056400             (AGG-VALUES(AGG-J) + AGG-VALUES(AGG-J + 1)) / 2
056500     END-IF.
056600
056700 2341-BUBBLE-PASS.
056800     PERFORM 2342-BUBBLE-COMPARE
056900         VARYING AGG-J FROM 1 BY 1 UNTIL AGG-J > AGG-N - AGG-I.
057000
057100 2342-BUBBLE-COMPARE.
057200     IF AGG-VALUES(AGG-J) > AGG-VALUES(AGG-J + 1)
057300         MOVE AGG-VALUES(AGG-J)     TO AGG-HOLD
057400         MOVE AGG-VALUES(AGG-J + 1) TO AGG-VALUES(AGG-J)
057500         MOVE AGG-HOLD              TO AGG-VALUES(AGG-J + 1)
057600     END-IF.
057700
057800 2900-PRINT-RESULT.
057900     MOVE SUBJ-AREA   TO S-AREA.
058000     MOVE SUBJ-WALK   TO S-WALK.
058100     MOVE SUBJ-AGE    TO S-AGE.
058200     MOVE SUBJ-LAYOUT TO S-LAYOUT.
058300     WRITE CMP-PRTLINE FROM SUBJ-LINE
058400         AFTER ADVANCING 2 LINES.
058500
058600     MOVE CAND-COUNT TO CC-COUNT.
058700     WRITE CMP-PRTLINE FROM CAND-COUNT-LINE
058800         AFTER ADVANCING 1 LINE.
058900
059000     IF RESULT-CONFIDENCE = "none"
059100         WRITE CMP-PRTLINE FROM NO-BENCH-LINE
059200             AFTER ADVANCING 2 LINES
059300     ELSE
059400         MOVE WK-USED-STEP    TO SR-STEP
059500         MOVE RESULT-N-SOURCES TO SR-MATCHES
059600         WRITE CMP-PRTLINE FROM STEP-RESULT-LINE
059700             AFTER ADVANCING 2 LINES
059800
059900         MOVE RESULT-CONFIDENCE TO R-CONF
060000         WRITE CMP-PRTLINE FROM RESULT-LINE-1
060100             AFTER ADVANCING 1 LINE
060200
060300         MOVE RESULT-BENCH-TOTAL  TO R-TOTAL
060400         MOVE RESULT-METHOD-TOTAL TO R-METHOD-T
060500         WRITE CMP-PRTLINE FROM RESULT-LINE-2
060600             AFTER ADVANCING 1 LINE
060700
060800         MOVE RESULT-BENCH-RAW  TO R-RAW
060900         MOVE RESULT-METHOD-RAW TO R-METHOD-R
061000         WRITE CMP-PRTLINE FROM RESULT-LINE-3
061100             AFTER ADVANCING 1 LINE
061200     END-IF.
061300
061400 9000-READ.
061500     READ COMPARE-IN
061600         AT END
061700             MOVE "NO" TO MORE-RECS
061800     END-READ.
061900
062000 9900-HEADING.
062100     ADD 1 TO C-PCTR.
062200     MOVE C-PCTR TO H-PCTR.
062300     WRITE CMP-PRTLINE FROM HEADING-LINE-1
062400         AFTER ADVANCING PAGE.
062500     WRITE CMP-PRTLINE FROM HEADING-LINE-2
062600         AFTER ADVANCING 1 LINE.
062700
062800 3000-CLOSING.
062900     CLOSE COMPARE-IN.
063000     CLOSE CMPRPT-OUT.
