000100******************************************************************
000200* PROGRAM:      RLEV010
000300* PURPOSE:      BUILDS THE RENTAL-BENCHMARK INDEX (BENCHIDX) FROM
000400*               A SORTED FEED OF RAW SURVEY/LISTING-SITE ROWS.
000500*               THREE GROUPING LEVELS ARE ACCUMULATED FOR EVERY
000600*               ROW READ -- STRUCTURE LEVEL, MUNICIPALITY LEVEL
000700*               AND PREFECTURE LEVEL -- AND THE MEDIAN RENT OF
000800*               EACH GROUP IS WRITTEN AS ONE BENCHIDX RECORD.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.               RLEV010.
001200 AUTHOR.                   A LINDQUIST.
001300 INSTALLATION.             RENTAL LISTING SYSTEMS GROUP.
001400 DATE-WRITTEN.             02/11/1988.
001500 DATE-COMPILED.
001600 SECURITY.                 UNCLASSIFIED - INTERNAL BATCH ONLY.
001700******************************************************************
001800* CHANGE LOG
001900*   DATE       BY   REQ#      DESCRIPTION
002000*   --------   ---  --------  ------------------------------------
002100*   02/11/88   AL   RLS-001   ORIGINAL CODING - MUNI/PREF LEVELS
002200*                             ONLY, STRUCTURE LEVEL NOT YET SPECD.
002300*   06/03/88   AL   RLS-014   ADDED STRUCTURE-LEVEL GROUP (LEVEL
002400*                             1) PER REVISED BENCHMARK SPEC.
002500*   01/22/89   JT   RLS-030   FIXED MEDIAN ROUTINE - EVEN COUNT
002600*                             GROUPS WERE TAKING LOW-MIDDLE ONLY.
002700*   09/14/90   JT   RLS-041   SKIP COUNTER WAS NOT BEING PRINTED
002800*                             ON THE CONTROL TOTALS PAGE.
002900*   03/02/92   RM   RLS-058   RAISED STRUCTURE TABLE FROM 100 TO
003000*                             200 ENTRIES - OSAKA WOOD GROUPS
003100*                             WERE OVERFLOWING SILENTLY.
003200*   11/19/93   RM   RLS-066   PREFECTURE TABLE NOW KEEPS ONE ROW
003300*                             PER LAYOUT CODE INSTEAD OF ONE
003400*                             RUNNING BUCKET - LAYOUT MIX SKEWED
003500*                             THE OLD PREF-LEVEL MEDIAN.
003600*   07/08/95   PD   RLS-071   'ALL' STRUCTURE ROWS NO LONGER FEED
003700*                             THE STRUCTURE-LEVEL GROUP.
003800*   05/17/97   PD   RLS-084   YEAR-END VOLUME RUN - RAISED MUNI
003900*                             TABLE TO 200 ENTRIES.
004000*   12/02/98   KS   RLS-091   Y2K READINESS - RUN-DATE FIELDS
004100*                             WIDENED TO 4-DIGIT YEAR THROUGHOUT.
004200*   04/30/99   KS   RLS-092   Y2K REGRESSION - HEADING LINE STILL
004300*                             SHOWING 2-DIGIT YEAR, CORRECTED.
004400*   08/11/01   DN   RLS-103   ADDED ROWS-SKIPPED TO THE PRINTED
004500*                             CONTROL TOTALS PER AUDIT REQUEST.
004600*   02/25/04   DN   RLS-118   BLANK MUNICIPALITY NO LONGER TREATED
004700*                             AS A VALID GROUPING KEY.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.          IBM-4381.
005200 OBJECT-COMPUTER.          IBM-4381.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS VALID-DIGIT IS "0" THRU "9"
005600     UPSI-0 ON STATUS IS RERUN-REQUESTED
005700            OFF STATUS IS NORMAL-RUN.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT BENCHRAW-IN    ASSIGN TO BENCHRAW
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT BENCHIDX-OUT   ASSIGN TO BENCHIDX
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT IDXRPT-OUT     ASSIGN TO IDXRPT
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100******************************************************************
007200* L2 - RAW BENCHMARK SURVEY ROW, SORTED BY PREF/MUNI/LAYOUT/
007300* STRUCTURE BEFORE THIS PROGRAM SEES IT (SORT STEP IS A SEPARATE
007400* JCL STEP AHEAD OF THIS ONE - NOT THIS PROGRAM'S JOB).
007500******************************************************************
007600 FD  BENCHRAW-IN
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 86 CHARACTERS
007900     RECORDING MODE F
008000     DATA RECORD IS L2-BENCH-RAW-REC.
008100
008200 01  L2-BENCH-RAW-REC.
008300     05  RAW-PREFECTURE        PIC X(10).
008400     05  RAW-MUNICIPALITY      PIC X(30).
008500     05  RAW-LAYOUT-TYPE       PIC X(05).
008600     05  RAW-STRUCTURE         PIC X(12).
008700     05  RAW-AVG-RENT-YEN      PIC 9(09).
008800     05  RAW-SOURCE-NAME       PIC X(20).
008900
009000******************************************************************
009100* L3 - BENCHMARK INDEX RECORD, ONE PER GROUP WRITTEN BY THIS
009200* PROGRAM.  READ BACK IN BY RLEV020 AT START OF THE EVALUATION
009300* RUN AND LOADED INTO A MEMORY TABLE (SEE RLEV010S1 IN THE OPS
009400* RUNBOOK FOR THE JCL THAT FEEDS BENCHIDX INTO RLEV020).
009500******************************************************************
009600 FD  BENCHIDX-OUT
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     RECORDING MODE F
010000     DATA RECORD IS L3-BENCH-IDX-REC.
010100
010200 01  L3-BENCH-IDX-REC.
010300     05  IDX-LEVEL             PIC X(01).
010400     05  IDX-PREFECTURE        PIC X(10).
010500     05  IDX-MUNICIPALITY      PIC X(30).
010600     05  IDX-LAYOUT-TYPE       PIC X(05).
010700     05  IDX-STRUCTURE         PIC X(12).
010800     05  IDX-MEDIAN-RENT-YEN   PIC 9(09).
010900     05  IDX-N-ROWS            PIC 9(03).
011000     05  FILLER                PIC X(10).
011100
011200 FD  IDXRPT-OUT
011300     LABEL RECORD IS OMITTED
011400     RECORD CONTAINS 132 CHARACTERS
011500     LINAGE IS 60 WITH FOOTING AT 55
011600     DATA RECORD IS IDX-PRTLINE.
011700
011800 01  IDX-PRTLINE               PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100 77  C-PCTR                    PIC 99      VALUE ZERO COMP.
012200 01  WORK-AREA.
012300     05  MORE-RECS             PIC XXX     VALUE "YES".
012400     05  ROWS-READ             PIC 9(07)   VALUE ZERO COMP.
012500     05  ROWS-SKIPPED          PIC 9(07)   VALUE ZERO COMP.
012600     05  GROUPS-LVL-1          PIC 9(05)   VALUE ZERO COMP.
012700     05  GROUPS-LVL-2          PIC 9(05)   VALUE ZERO COMP.
012800     05  GROUPS-LVL-3          PIC 9(05)   VALUE ZERO COMP.
012900     05  FIRST-ROW-SW          PIC X       VALUE "Y".
013000         88  FIRST-ROW                     VALUE "Y".
013100     05  FILLER                PIC X(01)   VALUE SPACE.
013200
013300* HELD KEYS FOR THE THREE CONTROL BREAKS.
013400 01  HELD-KEYS.
013500     05  HELD-STR-PREF         PIC X(10)   VALUE SPACES.
013600     05  HELD-STR-MUNI         PIC X(30)   VALUE SPACES.
013700     05  HELD-STR-LAYOUT       PIC X(05)   VALUE SPACES.
013800     05  HELD-STR-STRUCT       PIC X(12)   VALUE SPACES.
013900     05  HELD-MUNI-PREF        PIC X(10)   VALUE SPACES.
014000     05  HELD-MUNI-MUNI        PIC X(30)   VALUE SPACES.
014100     05  HELD-MUNI-LAYOUT      PIC X(05)   VALUE SPACES.
014200     05  HELD-PREF             PIC X(10)   VALUE SPACES.
014300     05  FILLER                PIC X(02)   VALUE SPACES.
014400
014500* FULL-KEY VIEW OF THE HELD KEYS, USED BY 3000-CLOSING TO SAVE
014600* AND RESTORE THE BREAK KEYS AS ONE BLOCK MOVE.
014700 01  HELD-KEYS-R REDEFINES HELD-KEYS.
014800     05  FILLER                PIC X(114).
014900
015000* STRUCTURE-LEVEL RENT BUFFER (LEVEL 1 - PREF+MUNI+LAYOUT+STRUCT).
015100 01  STRUCT-BUFFER.
015200     05  STR-IX                PIC 9(03)   VALUE ZERO COMP.
015300     05  STR-RENT-TAB OCCURS 200 TIMES
015400                                PIC 9(09)   COMP-3.
015500     05  FILLER                PIC X(01)   VALUE SPACE.
015600
015700* MUNICIPALITY-LEVEL RENT BUFFER (LEVEL 2 - PREF+MUNI+LAYOUT).
015800 01  MUNI-BUFFER.
015900     05  MUNI-IX               PIC 9(03)   VALUE ZERO COMP.
016000     05  MUNI-RENT-TAB OCCURS 200 TIMES
016100                                PIC 9(09)   COMP-3.
016200     05  FILLER                PIC X(01)   VALUE SPACE.
016300
016400* PREFECTURE-LEVEL RENT BUFFER (LEVEL 3 - PREF+LAYOUT), ONE ROW
016500* PER LAYOUT CODE SO A MUNI'S MIX DOES NOT DISTORT THE MEDIAN.
016600 01  PREF-LAYOUT-TABLE.
016700     05  PREF-LAYOUT-ENT OCCURS 4 TIMES.
016800         10  PL-LAYOUT-CODE    PIC X(05).
016900         10  PL-IX             PIC 9(03)   VALUE ZERO COMP.
017000         10  PL-RENT-TAB OCCURS 300 TIMES
017100                               PIC 9(09)    COMP-3.
017200     05  FILLER                PIC X(01)   VALUE SPACE.
017300 01  PREF-LAYOUT-TABLE-R REDEFINES PREF-LAYOUT-TABLE.
017400     05  PL-ENT-R OCCURS 4 TIMES PIC X(2707).
017500
017600* SUBSCRIPTS AND SCRATCH FOR THE SORT/MEDIAN ROUTINE.  A SINGLE
017700* SCRATCH TABLE IS COPIED INTO FROM WHICHEVER BUFFER IS BEING
017800* FLUSHED SO THE BUBBLE SORT ONLY HAS TO BE WRITTEN ONCE.
017900 01  MEDIAN-WORK.
018000     05  MW-COUNT              PIC 9(03)   VALUE ZERO COMP.
018100     05  MW-I                  PIC 9(03)   VALUE ZERO COMP.
018200     05  MW-J                  PIC 9(03)   VALUE ZERO COMP.
018300     05  MW-SWAP               PIC 9(09)   COMP-3.
018400     05  MW-RESULT             PIC 9(09)   VALUE ZERO COMP-3.
018500     05  MW-TAB OCCURS 300 TIMES
018600                               PIC 9(09)   COMP-3.
018700     05  FILLER                PIC X(01)   VALUE SPACE.
018800 01  MEDIAN-WORK-R REDEFINES MEDIAN-WORK.
018900     05  FILLER                PIC X(9).
019000     05  FILLER                PIC X(2701).
019100
019200 01  CUR-KEYS.
019300     05  CUR-PREF              PIC X(10).
019400     05  CUR-MUNI              PIC X(30).
019500     05  CUR-LAYOUT            PIC X(05).
019600     05  CUR-STRUCT            PIC X(12).
019700     05  CUR-RENT              PIC 9(09)   COMP-3.
019800     05  CUR-HAS-STRUCT-SW     PIC X       VALUE "N".
019900         88  CUR-HAS-STRUCT              VALUE "Y".
020000     05  FILLER                PIC X(01)   VALUE SPACE.
020100
020200 01  RUN-DATE.
020300     05  RD-YEAR               PIC 9(04).
020400     05  RD-MONTH              PIC 99.
020500     05  RD-DAY                PIC 99.
020600     05  FILLER                PIC X(01)   VALUE SPACE.
020700
020800 01  HEADING-LINE-1.
020900     05  FILLER                PIC X(06)   VALUE "DATE: ".
021000     05  H-MONTH               PIC 99.
021100     05  FILLER                PIC X       VALUE "/".
021200     05  H-DAY                 PIC 99.
021300     05  FILLER                PIC X       VALUE "/".
021400     05  H-YEAR                PIC 9(04).
021500     05  FILLER                PIC X(38)   VALUE SPACES.
021600     05  FILLER                PIC X(28)
021700         VALUE "RENTAL BENCHMARK INDEX BUILD".
021800     05  FILLER                PIC X(45)   VALUE SPACES.
021900     05  FILLER                PIC X(06)   VALUE "PAGE: ".
022000     05  H-PCTR                PIC Z9.
022100
022200 01  HEADING-LINE-2.
022300     05  FILLER                PIC X(08)   VALUE "RLEV010 ".
022400     05  FILLER                PIC X(124)  VALUE SPACES.
022500
022600 01  COLUMN-LINE.
022700     05  FILLER                PIC X(02)   VALUE SPACES.
022800     05  FILLER                PIC X(05)   VALUE "LEVEL".
022900     05  FILLER                PIC X(03)   VALUE SPACES.
023000     05  FILLER                PIC X(10)   VALUE "PREFECTURE".
023100     05  FILLER                PIC X(02)   VALUE SPACES.
023200     05  FILLER                PIC X(12)   VALUE "MUNICIPALITY".
023300     05  FILLER                PIC X(02)   VALUE SPACES.
023400     05  FILLER                PIC X(06)   VALUE "LAYOUT".
023500     05  FILLER                PIC X(02)   VALUE SPACES.
023600     05  FILLER                PIC X(09)   VALUE "STRUCTURE".
023700     05  FILLER                PIC X(02)   VALUE SPACES.
023800     05  FILLER                PIC X(06)   VALUE "MEDIAN".
023900     05  FILLER                PIC X(02)   VALUE SPACES.
024000     05  FILLER                PIC X(05)   VALUE "NROWS".
024100
024200 01  DETAIL-LINE.
024300     05  FILLER                PIC X(02)   VALUE SPACES.
024400     05  D-LEVEL               PIC X(05).
024500     05  FILLER                PIC X(03)   VALUE SPACES.
024600     05  D-PREF                PIC X(10).
024700     05  FILLER                PIC X(02)   VALUE SPACES.
024800     05  D-MUNI                PIC X(12).
024900     05  FILLER                PIC X(02)   VALUE SPACES.
025000     05  D-LAYOUT              PIC X(06).
025100     05  FILLER                PIC X(02)   VALUE SPACES.
025200     05  D-STRUCT              PIC X(09).
025300     05  FILLER                PIC X(02)   VALUE SPACES.
025400     05  D-MEDIAN              PIC $$$,$$$,$$9.
025500     05  FILLER                PIC X(02)   VALUE SPACES.
025600     05  D-NROWS               PIC ZZ9.
025700
025800 01  TOTAL-LINE-1.
025900     05  FILLER                PIC X(20)
026000         VALUE "BENCHMARK ROWS READ:".
026100     05  T-ROWS-READ           PIC ZZZ,ZZ9.
026200     05  FILLER                PIC X(94)   VALUE SPACES.
026300
026400 01  TOTAL-LINE-2.
026500     05  FILLER                PIC X(20)
026600         VALUE "ROWS SKIPPED......:".
026700     05  T-ROWS-SKIPPED        PIC ZZZ,ZZ9.
026800     05  FILLER                PIC X(94)   VALUE SPACES.
026900
027000 01  TOTAL-LINE-3.
027100     05  FILLER                PIC X(28)
027200         VALUE "GROUPS WRITTEN (LVL1/2/3)..:".
027300     05  T-GRP-1               PIC ZZ,ZZ9.
027400     05  FILLER                PIC X(1)    VALUE "/".
027500     05  T-GRP-2               PIC ZZ,ZZ9.
027600     05  FILLER                PIC X(1)    VALUE "/".
027700     05  T-GRP-3               PIC ZZ,ZZ9.
027800     05  FILLER                PIC X(82)   VALUE SPACES.
027900
028000 PROCEDURE DIVISION.
028100
028200 0000-RLEV010.
028300     PERFORM 1000-INIT.
028400     PERFORM 2000-MAINLINE
028500         UNTIL MORE-RECS = "NO".
028600     PERFORM 3000-CLOSING.
028700     STOP RUN.
028800
028900 1000-INIT.
029000     MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
029100     MOVE RD-MONTH TO H-MONTH.
029200     MOVE RD-DAY   TO H-DAY.
029300     MOVE RD-YEAR  TO H-YEAR.
029400
029500     MOVE "1R"     TO PL-LAYOUT-CODE(1).
029600     MOVE "1K"     TO PL-LAYOUT-CODE(2).
029700     MOVE "1DK"    TO PL-LAYOUT-CODE(3).
029800     MOVE "1LDK"   TO PL-LAYOUT-CODE(4).
029900
030000     OPEN INPUT  BENCHRAW-IN.
030100     OPEN OUTPUT BENCHIDX-OUT.
030200     OPEN OUTPUT IDXRPT-OUT.
030300
030400     PERFORM 9900-HEADING.
030500     PERFORM 9000-READ.
030600
030700 2000-MAINLINE.
030800     IF RAW-PREFECTURE = SPACES
030900        OR RAW-MUNICIPALITY = SPACES
031000        OR RAW-LAYOUT-TYPE = SPACES
031100        OR RAW-AVG-RENT-YEN NOT > ZERO
031200             ADD 1 TO ROWS-SKIPPED
031300     ELSE
031400             MOVE RAW-PREFECTURE   TO CUR-PREF
031500             MOVE RAW-MUNICIPALITY TO CUR-MUNI
031600             MOVE RAW-LAYOUT-TYPE  TO CUR-LAYOUT
031700             MOVE RAW-STRUCTURE    TO CUR-STRUCT
031800             MOVE RAW-AVG-RENT-YEN TO CUR-RENT
031900             MOVE "N"              TO CUR-HAS-STRUCT-SW
032000             IF CUR-STRUCT NOT = "all" AND CUR-STRUCT NOT = SPACES
032100                 MOVE "Y" TO CUR-HAS-STRUCT-SW
032200             END-IF
032300             PERFORM 2100-BREAK-CHECK
032400             PERFORM 2700-ACCUMULATE
032500     END-IF.
032600
032700     PERFORM 9000-READ.
032800
032900 2100-BREAK-CHECK.
033000     IF FIRST-ROW
033100         MOVE "N" TO FIRST-ROW-SW
033200         MOVE CUR-PREF   TO HELD-PREF
033300         MOVE CUR-PREF   TO HELD-MUNI-PREF
033400         MOVE CUR-MUNI   TO HELD-MUNI-MUNI
033500         MOVE CUR-LAYOUT TO HELD-MUNI-LAYOUT
033600         IF CUR-HAS-STRUCT
033700             MOVE CUR-PREF   TO HELD-STR-PREF
033800             MOVE CUR-MUNI   TO HELD-STR-MUNI
033900             MOVE CUR-LAYOUT TO HELD-STR-LAYOUT
034000             MOVE CUR-STRUCT TO HELD-STR-STRUCT
034100         END-IF
034200     ELSE
034300         IF CUR-PREF NOT = HELD-PREF
034400             PERFORM 2200-STRUCT-BREAK
034500             PERFORM 2300-MUNI-BREAK
034600             PERFORM 2400-PREF-BREAK
034700         ELSE
034800             IF CUR-PREF NOT = HELD-MUNI-PREF
034900                OR CUR-MUNI NOT = HELD-MUNI-MUNI
035000                OR CUR-LAYOUT NOT = HELD-MUNI-LAYOUT
035100                 PERFORM 2200-STRUCT-BREAK
035200                 PERFORM 2300-MUNI-BREAK
035300             ELSE
035400                 IF CUR-HAS-STRUCT
035500                     IF CUR-PREF NOT = HELD-STR-PREF
035600                        OR CUR-MUNI NOT = HELD-STR-MUNI
035700                        OR CUR-LAYOUT NOT = HELD-STR-LAYOUT
035800                        OR CUR-STRUCT NOT = HELD-STR-STRUCT
035900                         PERFORM 2200-STRUCT-BREAK
036000                     END-IF
036100                 END-IF
036200             END-IF
036300         END-IF
036400         MOVE CUR-PREF   TO HELD-MUNI-PREF
036500         MOVE CUR-MUNI   TO HELD-MUNI-MUNI
036600         MOVE CUR-LAYOUT TO HELD-MUNI-LAYOUT
036700     END-IF.
036800
036900 2200-STRUCT-BREAK.
037000     IF STR-IX > ZERO
037100         PERFORM 2610-LOAD-STRUCT
037200         PERFORM 2600-MEDIAN THRU 2600-EXIT
037300         MOVE "1"            TO IDX-LEVEL
037400         MOVE HELD-STR-PREF  TO IDX-PREFECTURE
037500         MOVE HELD-STR-MUNI  TO IDX-MUNICIPALITY
037600         MOVE HELD-STR-LAYOUT TO IDX-LAYOUT-TYPE
037700         MOVE HELD-STR-STRUCT TO IDX-STRUCTURE
037800         MOVE MW-RESULT      TO IDX-MEDIAN-RENT-YEN
037900         MOVE STR-IX         TO IDX-N-ROWS
038000         PERFORM 2500-EMIT-LEVEL
038100         ADD 1 TO GROUPS-LVL-1
038200     END-IF.
038300     MOVE ZERO TO STR-IX.
038400     IF CUR-HAS-STRUCT
038500         MOVE CUR-PREF   TO HELD-STR-PREF
038600         MOVE CUR-MUNI   TO HELD-STR-MUNI
038700         MOVE CUR-LAYOUT TO HELD-STR-LAYOUT
038800         MOVE CUR-STRUCT TO HELD-STR-STRUCT
038900     END-IF.
039000
039100 2300-MUNI-BREAK.
039200     IF MUNI-IX > ZERO
039300         PERFORM 2620-LOAD-MUNI
039400         PERFORM 2600-MEDIAN THRU 2600-EXIT
039500         MOVE "2"            TO IDX-LEVEL
039600         MOVE HELD-MUNI-PREF TO IDX-PREFECTURE
039700         MOVE HELD-MUNI-MUNI TO IDX-MUNICIPALITY
039800         MOVE HELD-MUNI-LAYOUT TO IDX-LAYOUT-TYPE
039900         MOVE SPACES         TO IDX-STRUCTURE
040000         MOVE MW-RESULT      TO IDX-MEDIAN-RENT-YEN
040100         MOVE MUNI-IX        TO IDX-N-ROWS
040200         PERFORM 2500-EMIT-LEVEL
040300         ADD 1 TO GROUPS-LVL-2
040400     END-IF.
040500     MOVE ZERO TO MUNI-IX.
040600
040700 2400-PREF-BREAK.
040800     PERFORM 2450-PREF-BREAK-ONE
040900         VARYING MW-I FROM 1 BY 1 UNTIL MW-I > 4.
041000     MOVE CUR-PREF TO HELD-PREF.
041100
041200 2450-PREF-BREAK-ONE.
041300     IF PL-IX(MW-I) > ZERO
041400         PERFORM 2630-LOAD-PREF
041500         PERFORM 2600-MEDIAN THRU 2600-EXIT
041600         MOVE "3"           TO IDX-LEVEL
041700         MOVE HELD-PREF     TO IDX-PREFECTURE
041800         MOVE SPACES        TO IDX-MUNICIPALITY
041900         MOVE PL-LAYOUT-CODE(MW-I) TO IDX-LAYOUT-TYPE
042000         MOVE SPACES        TO IDX-STRUCTURE
042100         MOVE MW-RESULT     TO IDX-MEDIAN-RENT-YEN
042200         MOVE PL-IX(MW-I)   TO IDX-N-ROWS
042300         PERFORM 2500-EMIT-LEVEL
042400         ADD 1 TO GROUPS-LVL-3
042500     END-IF.
042600     MOVE ZERO TO PL-IX(MW-I).
042700
042800 2500-EMIT-LEVEL.
042900     WRITE L3-BENCH-IDX-REC.
043000     MOVE IDX-LEVEL      TO D-LEVEL.
043100     MOVE IDX-PREFECTURE TO D-PREF.
043200     MOVE IDX-MUNICIPALITY TO D-MUNI.
043300     MOVE IDX-LAYOUT-TYPE TO D-LAYOUT.
043400     MOVE IDX-STRUCTURE  TO D-STRUCT.
043500     MOVE IDX-MEDIAN-RENT-YEN TO D-MEDIAN.
043600     MOVE IDX-N-ROWS     TO D-NROWS.
043700     WRITE IDX-PRTLINE FROM DETAIL-LINE
043800         AFTER ADVANCING 1 LINE
043900             AT EOP PERFORM 9900-HEADING.
044000
044100* ONE BUBBLE-SORT/MEDIAN ROUTINE SHARED BY ALL THREE GROUPING
044200* LEVELS.  THE CALLER LOADS MW-TAB(1) THRU MW-TAB(MW-COUNT)
044300* VIA 2610/2620/2630 BELOW, THEN FALLS INTO THIS PARAGRAPH.
044400 2610-LOAD-STRUCT.
044500     MOVE STR-IX TO MW-COUNT.
044600     PERFORM 2611-LOAD-STRUCT-ONE
044700         VARYING MW-I FROM 1 BY 1 UNTIL MW-I > MW-COUNT.
044800
044900 2611-LOAD-STRUCT-ONE.
045000     MOVE STR-RENT-TAB(MW-I) TO MW-TAB(MW-I).
045100
045200 2620-LOAD-MUNI.
045300     MOVE MUNI-IX TO MW-COUNT.
045400     PERFORM 2621-LOAD-MUNI-ONE
045500         VARYING MW-I FROM 1 BY 1 UNTIL MW-I > MW-COUNT.
045600
045700 2621-LOAD-MUNI-ONE.
045800     MOVE MUNI-RENT-TAB(MW-I) TO MW-TAB(MW-I).
045900
046000* MW-I IS ALREADY POSITIONED AT THE LAYOUT SUBSCRIPT BY THE
046100* PERFORM VARYING IN 2400-PREF-BREAK, SO WE SAVE IT FIRST.
046200 2630-LOAD-PREF.
046300     MOVE MW-I TO MW-J.
046400     MOVE PL-IX(MW-J) TO MW-COUNT.
046500     PERFORM 2631-LOAD-PREF-ONE
046600         VARYING MW-I FROM 1 BY 1 UNTIL MW-I > MW-COUNT.
046700     MOVE MW-J TO MW-I.
046800
046900 2631-LOAD-PREF-ONE.
047000     MOVE PL-RENT-TAB(MW-J MW-I) TO MW-TAB(MW-I).
047100
047200 2600-MEDIAN.
047300     PERFORM 2640-BUBBLE-SORT.
047400     DIVIDE MW-COUNT BY 2 GIVING MW-J
047500         REMAINDER MW-SWAP.
047600     IF MW-SWAP = 1
047700         COMPUTE MW-I = (MW-COUNT + 1) / 2
047800         MOVE MW-TAB(MW-I) TO MW-RESULT
047900     ELSE
048000         MOVE MW-J TO MW-I
048100         COMPUTE MW-RESULT =
048200             (MW-TAB(MW-I) + MW-TAB(MW-I + 1)) / 2
048300     END-IF.
048400 2600-EXIT.
048500     EXIT.
048600
048700* PLAIN BUBBLE SORT, ASCENDING.  GROUPS ARE AT MOST A FEW
048800* HUNDRED ROWS SO THE N-SQUARED COST IS NOT WORTH A FANCIER
048900* ALGORITHM FOR AN OVERNIGHT BATCH STEP.
049000 2640-BUBBLE-SORT.
049100     PERFORM 2641-BUBBLE-OUTER
049200         VARYING MW-I FROM 1 BY 1 UNTIL MW-I > MW-COUNT - 1.
049300
049400 2641-BUBBLE-OUTER.
049500     PERFORM 2642-BUBBLE-INNER
049600         VARYING MW-J FROM 1 BY 1 UNTIL MW-J > MW-COUNT - MW-I.
049700
049800 2642-BUBBLE-INNER.
049900     IF MW-TAB(MW-J) > MW-TAB(MW-J + 1)
050000         MOVE MW-TAB(MW-J)     TO MW-SWAP
050100         MOVE MW-TAB(MW-J + 1) TO MW-TAB(MW-J)
050200         MOVE MW-SWAP          TO MW-TAB(MW-J + 1)
050300     END-IF.
050400
050500* APPEND THE CURRENT ROW'S RENT INTO EACH OPEN GROUP BUFFER.
050600* BREAK DETECTION AND HELD-KEY MAINTENANCE ARE DONE ABOVE IN
050700* 2100-BREAK-CHECK -- THIS PARAGRAPH ONLY LOADS THE TABLES.
050800 2700-ACCUMULATE.
050900     IF CUR-HAS-STRUCT
051000         ADD 1 TO STR-IX
051100         MOVE CUR-RENT TO STR-RENT-TAB(STR-IX)
051200     END-IF.
051300
051400     ADD 1 TO MUNI-IX.
051500     MOVE CUR-RENT TO MUNI-RENT-TAB(MUNI-IX).
051600
051700     PERFORM 2710-FIND-LAYOUT
051800         VARYING MW-I FROM 1 BY 1 UNTIL MW-I > 4.
051900
052000* LINEAR SEARCH OF THE 4-ENTRY LAYOUT TABLE.  ONLY 4 ENTRIES
052100* EXIST SO A SEQUENTIAL SEARCH IS CHEAPER THAN A SEARCH VERB.
052200 2710-FIND-LAYOUT.
052300     IF PL-LAYOUT-CODE(MW-I) = CUR-LAYOUT
052400         ADD 1 TO PL-IX(MW-I)
052500         MOVE CUR-RENT TO PL-RENT-TAB(MW-I PL-IX(MW-I))
052600         MOVE 5 TO MW-I
052700     END-IF.
052800
052900 9000-READ.
053000     READ BENCHRAW-IN
053100         AT END
053200             MOVE "NO" TO MORE-RECS
053300         NOT AT END
053400             ADD 1 TO ROWS-READ
053500     END-READ.
053600
053700 9900-HEADING.
053800     ADD 1 TO C-PCTR.
053900     MOVE C-PCTR TO H-PCTR.
054000     WRITE IDX-PRTLINE FROM HEADING-LINE-1
054100         AFTER ADVANCING PAGE.
054200     WRITE IDX-PRTLINE FROM HEADING-LINE-2
054300         AFTER ADVANCING 1 LINE.
054400     WRITE IDX-PRTLINE FROM COLUMN-LINE
054500         AFTER ADVANCING 2 LINES.
054600
054700 3000-CLOSING.
054800     MOVE "N" TO CUR-HAS-STRUCT-SW.
054900     MOVE HELD-PREF TO CUR-PREF.
055000     PERFORM 2200-STRUCT-BREAK.
055100     PERFORM 2300-MUNI-BREAK.
055200     PERFORM 2400-PREF-BREAK.
055300
055400     MOVE ROWS-READ      TO T-ROWS-READ.
055500     MOVE ROWS-SKIPPED   TO T-ROWS-SKIPPED.
055600     MOVE GROUPS-LVL-1   TO T-GRP-1.
055700     MOVE GROUPS-LVL-2   TO T-GRP-2.
055800     MOVE GROUPS-LVL-3   TO T-GRP-3.
055900
056000     WRITE IDX-PRTLINE FROM TOTAL-LINE-1
056100         AFTER ADVANCING 3 LINES.
056200     WRITE IDX-PRTLINE FROM TOTAL-LINE-2
056300         AFTER ADVANCING 1 LINE.
056400     WRITE IDX-PRTLINE FROM TOTAL-LINE-3
056500         AFTER ADVANCING 1 LINE.
056600
056700     CLOSE BENCHRAW-IN.
056800     CLOSE BENCHIDX-OUT.
056900     CLOSE IDXRPT-OUT.
