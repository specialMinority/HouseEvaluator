000100******************************************************************
000200* PROGRAM:      RLEV040
000300* PURPOSE:      MISSING-BENCHMARK ESTIMATOR.  WHERE A REQUESTED
000400*               (PREFECTURE, MUNICIPALITY, LAYOUT, STRUCTURE)
000500*               COMBINATION HAS NO ROW ON THE RAW SURVEY FEED,
000600*               THIS PROGRAM ESTIMATES A RENT FROM THE GROUP'S
000700*               REINFORCED-CONCRETE (RC) BASELINE RENT AND A
000800*               STRUCTURE/RC RATIO DERIVED FROM WHATEVER OTHER
000900*               STRUCTURES DID REPORT IN THAT AREA.
001000* PASS 1:       READS BENCHRAW-IN (SORTED PREF/MUNI/LAYOUT/
001100*               STRUCTURE) AND BUILDS THE RC-RENT TABLE AND THE
001200*               STRUCTURE/RC RATIO TABLES.
001300* PASS 2:       READS MISSING-IN AND WRITES ONE ESTIM-OUT ROW PER
001400*               COMBINATION THAT CAN BE PRICED.
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.               RLEV040.
001800 AUTHOR.                   P DESROSIERS.
001900 INSTALLATION.             RENTAL LISTING SYSTEMS GROUP.
002000 DATE-WRITTEN.             02/14/1997.
002100 DATE-COMPILED.
002200 SECURITY.                 UNCLASSIFIED - INTERNAL BATCH ONLY.
002300******************************************************************
002400* CHANGE LOG
002500*   DATE       BY   REQ#      DESCRIPTION
002600*   --------   ---  --------  ------------------------------------
002700*   02/14/97   PD   RLS-084   ORIGINAL CODING - RC RATIO WAS A
002800*                             SINGLE HARD-CODED CONSTANT PER
002900*                             STRUCTURE, NO OBSERVED-DATA MEDIAN.
003000*   09/03/97   PD   RLS-086   ADDED THE PER-(LAYOUT,STRUCTURE)
003100*                             OBSERVED RATIO MEDIAN AHEAD OF THE
003200*                             HARD-CODED FALLBACK.
003300*   12/02/98   KS   RLS-093   Y2K READINESS - DATE STAMP ON THE
003400*                             REPORT PAGE WIDENED TO A 4-DIGIT
003500*                             YEAR.  NO OTHER 2-DIGIT YEAR FIELDS
003600*                             IN THIS PROGRAM.
003700*   07/19/01   DN   RLS-104   ADDED THE GLOBAL PER-STRUCTURE
003800*                             MEDIAN STEP BETWEEN THE OBSERVED
003900*                             (LAYOUT,STRUCTURE) MEDIAN AND THE
004000*                             HARD-CODED FALLBACK - TOO MANY THIN
004100*                             LAYOUT CELLS WERE FALLING STRAIGHT
004200*                             TO THE HARD-CODED RATIO.
004300*   03/11/03   RM   RLS-113   ROUND ESTIMATED RENT TO THE NEAREST
004400*                             100 YEN PER THE PRICING DESK'S
004500*                             DISPLAY CONVENTION.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.          IBM-4381.
005000 OBJECT-COMPUTER.          IBM-4381.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-DIGIT IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS RERUN-REQUESTED
005500            OFF STATUS IS NORMAL-RUN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT BENCHRAW-IN   ASSIGN TO BENCHRAW
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT MISSING-IN    ASSIGN TO MISSNGIN
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT ESTIM-OUT     ASSIGN TO ESTIMOUT
006500         ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT ESTRPT-OUT    ASSIGN TO ESTRPT
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  BENCHRAW-IN
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 86 CHARACTERS
007500     RECORDING MODE F
007600     DATA RECORD IS L2-BENCH-RAW-REC.
007700
007800 01  L2-BENCH-RAW-REC.
007900     05  RAW-PREFECTURE        PIC X(10).
008000     05  RAW-MUNICIPALITY      PIC X(30).
008100     05  RAW-LAYOUT-TYPE       PIC X(05).
008200     05  RAW-STRUCTURE         PIC X(12).
008300     05  RAW-AVG-RENT-YEN      PIC 9(09).
008400     05  RAW-SOURCE-NAME       PIC X(20).
008500
008600******************************************************************
008700* MISSING-IN - ONE ROW PER (PREF, MUNI, LAYOUT, STRUCTURE)
008800* COMBINATION THE PRICING DESK WANTS ESTIMATED.
008900******************************************************************
009000 FD  MISSING-IN
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 60 CHARACTERS
009300     RECORDING MODE F
009400     DATA RECORD IS MISS-REC.
009500
009600 01  MISS-REC.
009700     05  MISS-PREFECTURE       PIC X(10).
009800     05  MISS-MUNICIPALITY     PIC X(30).
009900     05  MISS-LAYOUT-TYPE      PIC X(05).
010000     05  MISS-STRUCTURE        PIC X(12).
010100     05  FILLER                PIC X(03).
010200
010300******************************************************************
010400* ESTIM-OUT - L2-SHAPED, SAME LAYOUT AS BENCHRAW-IN, SO THE
010500* BENCHMARK INDEX BUILDER (RLEV010) CAN BE HANDED THIS FILE AS A
010600* SUPPLEMENTARY FEED WITHOUT ANY CHANGE TO ITS OWN COPYBOOK.
010700******************************************************************
010800 FD  ESTIM-OUT
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 86 CHARACTERS
011100     RECORDING MODE F
011200     DATA RECORD IS L2-ESTIM-REC.
011300
011400 01  L2-ESTIM-REC.
011500     05  EST-PREFECTURE        PIC X(10).
011600     05  EST-MUNICIPALITY      PIC X(30).
011700     05  EST-LAYOUT-TYPE       PIC X(05).
011800     05  EST-STRUCTURE         PIC X(12).
011900     05  EST-AVG-RENT-YEN      PIC 9(09).
012000     05  EST-SOURCE-NAME       PIC X(20).
012100
012200 FD  ESTRPT-OUT
012300     LABEL RECORD IS OMITTED
012400     RECORD CONTAINS 132 CHARACTERS
012500     LINAGE IS 60 WITH FOOTING AT 55
012600     DATA RECORD IS EST-PRTLINE.
012700
012800 01  EST-PRTLINE                PIC X(132).
012900
013000 WORKING-STORAGE SECTION.
013100 01  WORK-AREA.
013200     05  MORE-RAW              PIC XXX     VALUE "YES".
013300     05  MORE-MISS             PIC XXX     VALUE "YES".
013400     05  C-PCTR                PIC 99      VALUE ZERO COMP.
013500     05  FIRST-RAW-SW          PIC X       VALUE "Y".
013600         88  FIRST-RAW                     VALUE "Y".
013700     05  RAW-READ              PIC 9(07)   VALUE ZERO COMP.
013800     05  MISS-READ             PIC 9(05)   VALUE ZERO COMP.
013900     05  EST-GENERATED         PIC 9(05)   VALUE ZERO COMP.
014000     05  EST-SKIP-NO-RC        PIC 9(05)   VALUE ZERO COMP.
014100     05  EST-SKIP-NO-RATIO     PIC 9(05)   VALUE ZERO COMP.
014200     05  GB-I                  PIC 9(02)   VALUE ZERO COMP.
014300     05  GB-J                  PIC 9(02)   VALUE ZERO COMP.
014400     05  RC-I                  PIC 9(04)   VALUE ZERO COMP.
014500     05  LX                    PIC 9(02)   VALUE ZERO COMP.
014600     05  SX                    PIC 9(02)   VALUE ZERO COMP.
014700     05  LS-IX                 PIC 9(03)   VALUE ZERO COMP.
014800     05  RC-FOUND-SW           PIC X       VALUE "N".
014900         88  RC-FOUND-IN-GROUP             VALUE "Y".
015000     05  FILLER                PIC X(01)   VALUE SPACE.
015100
015200 01  RUN-DATE.
015300     05  RD-YEAR               PIC 9(04).
015400     05  RD-MONTH              PIC 99.
015500     05  RD-DAY                PIC 99.
015600     05  FILLER                PIC X(01)   VALUE SPACE.
015700
015800* HELD KEY FOR THE PREF+MUNI+LAYOUT CONTROL BREAK ON BENCHRAW-IN.
015900 01  HELD-GROUP-KEY.
016000     05  HELD-PREF             PIC X(10)   VALUE SPACES.
016100     05  HELD-MUNI             PIC X(30)   VALUE SPACES.
016200     05  HELD-LAYOUT           PIC X(05)   VALUE SPACES.
016300     05  FILLER                PIC X(01)   VALUE SPACE.
016400
016500* ONE SURVEY GROUP'S STRUCTURE ROWS, BUFFERED UNTIL THE GROUP
016600* BREAKS SO THE RC RENT CAN BE MATCHED AGAINST EVERY OTHER
016700* STRUCTURE REPORTED FOR THE SAME AREA.
016800 01  GROUP-BUFFER.
016900     05  GB-ENTRY OCCURS 10 TIMES.
017000         10  GB-STRUCT         PIC X(12).
017100         10  GB-RENT           PIC 9(09).
017200     05  GB-COUNT              PIC 9(02)   VALUE ZERO COMP.
017300     05  FILLER                PIC X(01)   VALUE SPACE.
017400 01  GROUP-BUFFER-R REDEFINES GROUP-BUFFER.
017500     05  FILLER                PIC X(211).
017600
017700* LAYOUT CODES TRACKED BY THIS PROGRAM - SAME FOUR AS EVERY OTHER
017800* PROGRAM IN THE SYSTEM.
017900 01  LAYOUT-CODE-VALUES.
018000     05  FILLER  PIC X(05)  VALUE "1R   ".
018100     05  FILLER  PIC X(05)  VALUE "1K   ".
018200     05  FILLER  PIC X(05)  VALUE "1DK  ".
018300     05  FILLER  PIC X(05)  VALUE "1LDK ".
018400 01  LAYOUT-CODE-TAB REDEFINES LAYOUT-CODE-VALUES.
018500     05  LAYOUT-CODE OCCURS 4 TIMES PIC X(05).
018600
018700* THE FOUR STRUCTURES THIS SHOP WILL ESTIMATE A RATIO FOR, PAIRED
018800* WITH THE HARD-CODED FALLBACK RATIO USED WHEN THERE IS NOT
018900* ENOUGH OBSERVED DATA.  "RC" ITSELF, "ALL" AND "OTHER" ARE NOT
019000* CARRIED HERE - THERE IS NO FALLBACK FOR THEM.
019100 01  STRUCT-FALLBACK-VALUES.
019200     05  FILLER  PIC X(12)  VALUE "wood        ".
019300     05  FILLER  PIC 9V99   VALUE 0.78.
019400     05  FILLER  PIC X(12)  VALUE "light_steel ".
019500     05  FILLER  PIC 9V99   VALUE 0.87.
019600     05  FILLER  PIC X(12)  VALUE "steel       ".
019700     05  FILLER  PIC 9V99   VALUE 0.80.
019800     05  FILLER  PIC X(12)  VALUE "src         ".
019900     05  FILLER  PIC 9V99   VALUE 0.94.
020000 01  STRUCT-FALLBACK-TAB REDEFINES STRUCT-FALLBACK-VALUES.
020100     05  STF-ENTRY OCCURS 4 TIMES.
020200         10  STF-CODE          PIC X(12).
020300         10  STF-FALLBACK      PIC 9V99.
020400
020500* OBSERVED-RATIO ARRAYS, ONE PER (LAYOUT, STRUCTURE) CELL, PLUS
020600* THE POOLED-ACROSS-LAYOUT ARRAY PER STRUCTURE.
020700 01  RATIO-CELL-TABLE.
020800     05  RC-CELL OCCURS 16 TIMES.
020900         10  RCEL-VALUES OCCURS 100 TIMES PIC 9(01)V9(02).
021000         10  RCEL-COUNT  PIC 9(03) VALUE ZERO COMP.
021100     05  FILLER                PIC X(01)   VALUE SPACE.
021200 01  RATIO-GLOBAL-TABLE.
021300     05  RG-CELL OCCURS 4 TIMES.
021400         10  RGL-VALUES OCCURS 400 TIMES PIC 9(01)V9(02).
021500         10  RGL-COUNT  PIC 9(03) VALUE ZERO COMP.
021600     05  FILLER                PIC X(01)   VALUE SPACE.
021700
021800* ONE FINAL RATIO PER (LAYOUT, STRUCTURE) CELL, RESOLVED AT
021900* END-OF-PASS-1 AND HELD FOR PASS 2 LOOKUP.
022000 01  FINAL-RATIO-TABLE.
022100     05  FRT-CELL OCCURS 16 TIMES PIC 9(01)V9(02).
022200     05  FILLER                PIC X(01)   VALUE SPACE.
022300
022400* RC BASELINE RENT PER (PREF, MUNI, LAYOUT) GROUP.
022500 01  RC-TABLE.
022600     05  RC-ENTRY OCCURS 500 TIMES.
022700         10  RC-PREF           PIC X(10).
022800         10  RC-MUNI           PIC X(30).
022900         10  RC-LAYOUT         PIC X(05).
023000         10  RC-RENT           PIC 9(09)   COMP-3.
023100         10  FILLER            PIC X(01)   VALUE SPACE.
023200 77  RC-COUNT                  PIC 9(04)   VALUE ZERO COMP.
023300
023400 01  MEDIAN-WORK.
023500     05  MED-VALUES OCCURS 400 TIMES        PIC 9(01)V9(02).
023600     05  MED-N                 PIC 9(03)   VALUE ZERO COMP.
023700     05  MED-I                 PIC 9(03)   VALUE ZERO COMP.
023800     05  MED-J                 PIC 9(03)   VALUE ZERO COMP.
023900     05  MED-RESULT            PIC 9(01)V9(02) VALUE ZERO.
024000     05  MED-HOLD              PIC 9(01)V9(02) VALUE ZERO.
024100     05  MED-SWAP              PIC 9(01)   VALUE ZERO COMP.
024200     05  FILLER                PIC X(01)   VALUE SPACE.
024300
024400 01  ESTIMATE-WORK.
024500     05  WK-RATIO              PIC 9(01)V9(02) VALUE ZERO.
024600     05  WK-RAW-RENT           PIC 9(11)V99    VALUE ZERO.
024700     05  WK-HUNDREDS           PIC 9(09)       VALUE ZERO.
024800     05  WK-EST-RENT           PIC 9(09)       VALUE ZERO.
024900     05  FILLER                PIC X(01)   VALUE SPACE.
025000
025100 01  HEADING-LINE-1.
025200     05  FILLER                PIC X(06)   VALUE "DATE: ".
025300     05  H-MONTH               PIC 99.
025400     05  FILLER                PIC X       VALUE "/".
025500     05  H-DAY                 PIC 99.
025600     05  FILLER                PIC X       VALUE "/".
025700     05  H-YEAR                PIC 9(04).
025800     05  FILLER                PIC X(24)   VALUE SPACES.
025900     05  FILLER                PIC X(38)
026000         VALUE "MISSING-BENCHMARK ESTIMATOR - RLEV040".
026100     05  FILLER                PIC X(37)   VALUE SPACES.
026200     05  FILLER                PIC X(06)   VALUE "PAGE: ".
026300     05  H-PCTR                PIC Z9.
026400
026500 01  DETAIL-LINE.
026600     05  FILLER                PIC X(02)   VALUE SPACES.
026700     05  D-PREF                PIC X(10).
026800     05  FILLER                PIC X(01)   VALUE SPACES.
026900     05  D-MUNI                PIC X(20).
027000     05  FILLER                PIC X(01)   VALUE SPACES.
027100     05  D-LAYOUT              PIC X(05).
027200     05  FILLER                PIC X(01)   VALUE SPACES.
027300     05  D-STRUCT              PIC X(12).
027400     05  FILLER                PIC X(02)   VALUE SPACES.
027500     05  D-RC-RENT             PIC ZZZ,ZZZ,ZZ9.
027600     05  FILLER                PIC X(02)   VALUE SPACES.
027700     05  D-RATIO               PIC 9.99.
027800     05  FILLER                PIC X(02)   VALUE SPACES.
027900     05  D-EST-RENT            PIC ZZZ,ZZZ,ZZ9.
028000     05  FILLER                PIC X(10)   VALUE SPACES.
028100
028200 01  SKIP-LINE.
028300     05  FILLER                PIC X(02)   VALUE SPACES.
028400     05  SK-PREF               PIC X(10).
028500     05  FILLER                PIC X(01)   VALUE SPACES.
028600     05  SK-MUNI               PIC X(20).
028700     05  FILLER                PIC X(01)   VALUE SPACES.
028800     05  SK-LAYOUT             PIC X(05).
028900     05  FILLER                PIC X(01)   VALUE SPACES.
029000     05  SK-STRUCT             PIC X(12).
029100     05  FILLER                PIC X(02)   VALUE SPACES.
029200     05  SK-REASON             PIC X(20).
029300     05  FILLER                PIC X(58)   VALUE SPACES.
029400
029500 01  TOTAL-LINE-1.
029600     05  FILLER                PIC X(02)   VALUE SPACES.
029700     05  FILLER                PIC X(30)
029800         VALUE "SURVEY ROWS READ (PASS 1)...:".
029900     05  T-RAW-READ            PIC ZZZ,ZZ9.
030000     05  FILLER                PIC X(90)   VALUE SPACES.
030100
030200 01  TOTAL-LINE-2.
030300     05  FILLER                PIC X(02)   VALUE SPACES.
030400     05  FILLER                PIC X(30)
030500         VALUE "MISSING ROWS READ (PASS 2)..:".
030600     05  T-MISS-READ           PIC ZZ,ZZ9.
030700     05  FILLER                PIC X(90)   VALUE SPACES.
030800
030900 01  TOTAL-LINE-3.
031000     05  FILLER                PIC X(02)   VALUE SPACES.
031100     05  FILLER                PIC X(30)
031200         VALUE "ESTIMATES GENERATED..........:".
031300     05  T-GENERATED           PIC ZZ,ZZ9.
031400     05  FILLER                PIC X(90)   VALUE SPACES.
031500
031600 01  TOTAL-LINE-4.
031700     05  FILLER                PIC X(02)   VALUE SPACES.
031800     05  FILLER                PIC X(30)
031900         VALUE "SKIPPED - NO RC BASELINE.....:".
032000     05  T-SKIP-NO-RC          PIC ZZ,ZZ9.
032100     05  FILLER                PIC X(90)   VALUE SPACES.
032200
032300 01  TOTAL-LINE-5.
032400     05  FILLER                PIC X(02)   VALUE SPACES.
032500     05  FILLER                PIC X(30)
032600         VALUE "SKIPPED - NO RATIO AVAILABLE..:".
032700     05  T-SKIP-NO-RATIO       PIC ZZ,ZZ9.
032800     05  FILLER                PIC X(90)   VALUE SPACES.
032900
033000 PROCEDURE DIVISION.
033100
033200 0000-RLEV040.
033300     PERFORM 1000-INIT.
033400     PERFORM 2000-PASS1-LOAD-RATIOS.
033500     PERFORM 2600-RESOLVE-FINAL-RATIOS.
033600     PERFORM 3000-PASS2-ESTIMATE.
033700     PERFORM 4000-CLOSING.
033800     STOP RUN.
033900
034000 1000-INIT.
034100     MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
034200     MOVE RD-MONTH TO H-MONTH.
034300     MOVE RD-DAY   TO H-DAY.
034400     MOVE RD-YEAR  TO H-YEAR.
034500
034600     OPEN INPUT  BENCHRAW-IN.
034700     OPEN INPUT  MISSING-IN.
034800     OPEN OUTPUT ESTIM-OUT.
034900     OPEN OUTPUT ESTRPT-OUT.
035000
035100     PERFORM 9900-HEADING.
035200     MOVE ZERO TO GROUP-BUFFER-R.
035300
035400******************************************************************
035500* PASS 1 - READ THE RAW SURVEY FEED, BUFFER EACH PREF/MUNI/
035600* LAYOUT GROUP'S STRUCTURE ROWS, AND ON EVERY BREAK COMPARE THE
035700* GROUP'S RC RENT (IF ANY) AGAINST ITS OTHER STRUCTURES.
035800******************************************************************
035900 2000-PASS1-LOAD-RATIOS.
036000     PERFORM 9000-READ-RAW.
036100     PERFORM 2100-PASS1-ONE-ROW
036200         UNTIL MORE-RAW = "NO".
036300     IF GB-COUNT > 0
036400         PERFORM 2500-FLUSH-GROUP
036500     END-IF.
036600
036700 2100-PASS1-ONE-ROW.
036800     IF FIRST-RAW
036900         MOVE "N"              TO FIRST-RAW-SW
037000         MOVE RAW-PREFECTURE   TO HELD-PREF
037100         MOVE RAW-MUNICIPALITY TO HELD-MUNI
037200         MOVE RAW-LAYOUT-TYPE  TO HELD-LAYOUT
037300     END-IF.
037400
037500     IF RAW-PREFECTURE   NOT = HELD-PREF   OR
037600        RAW-MUNICIPALITY NOT = HELD-MUNI   OR
037700        RAW-LAYOUT-TYPE  NOT = HELD-LAYOUT
037800         PERFORM 2500-FLUSH-GROUP
037900         MOVE RAW-PREFECTURE   TO HELD-PREF
038000         MOVE RAW-MUNICIPALITY TO HELD-MUNI
038100         MOVE RAW-LAYOUT-TYPE  TO HELD-LAYOUT
038200     END-IF.
038300
038400     IF RAW-AVG-RENT-YEN > 0 AND GB-COUNT < 10
038500         ADD 1 TO GB-COUNT
038600         MOVE RAW-STRUCTURE    TO GB-STRUCT(GB-COUNT)
038700         MOVE RAW-AVG-RENT-YEN TO GB-RENT(GB-COUNT)
038800     END-IF.
038900
039000     PERFORM 9000-READ-RAW.
039100
039200******************************************************************
039300* A GROUP HAS BROKEN.  LOOK FOR AN "RC" ROW IN THE BUFFER; IF ONE
039400* IS THERE, RECORD IT IN RC-TABLE AND TURN EVERY OTHER STRUCTURE
039500* ROW INTO A RATIO OBSERVATION.
039600******************************************************************
039700 2500-FLUSH-GROUP.
039800     MOVE "N" TO RC-FOUND-SW.
039900     PERFORM 2510-FIND-RC-ONE
040000         VARYING GB-I FROM 1 BY 1 UNTIL GB-I > GB-COUNT.
040100
040200     IF RC-FOUND-IN-GROUP AND RC-COUNT < 500
040300         ADD 1 TO RC-COUNT
040400         MOVE HELD-PREF   TO RC-PREF(RC-COUNT)
040500         MOVE HELD-MUNI   TO RC-MUNI(RC-COUNT)
040600         MOVE HELD-LAYOUT TO RC-LAYOUT(RC-COUNT)
040700         MOVE GB-RENT(GB-I) TO RC-RENT(RC-COUNT)
040800
040900         PERFORM 2520-RATIO-ONE
041000             VARYING GB-J FROM 1 BY 1 UNTIL GB-J > GB-COUNT
041100     END-IF.
041200
041300     MOVE ZERO TO GROUP-BUFFER-R.
041400
041500 2510-FIND-RC-ONE.
041600     IF GB-STRUCT(GB-I) = "rc          "
041700         MOVE "Y"    TO RC-FOUND-SW
041800         MOVE GB-I   TO RC-I
041900     END-IF.
042000
042100 2520-RATIO-ONE.
042200     IF GB-J NOT = RC-I AND
042300        GB-STRUCT(GB-J) NOT = "rc          " AND
042400        GB-STRUCT(GB-J) NOT = "all         " AND
042500        GB-STRUCT(GB-J) NOT = "other       " AND
042600        GB-RENT(RC-I) > 0
042700         PERFORM 2410-FIND-LAYOUT-IX
042800         PERFORM 2420-FIND-STRUCT-IX
042900         IF LX > 0 AND SX > 0
043000             COMPUTE LS-IX = ((LX - 1) * 4) + SX
043100             COMPUTE WK-RATIO ROUNDED =
043200                 GB-RENT(GB-J) / GB-RENT(RC-I)
043300             IF RCEL-COUNT(LS-IX) < 100
043400                 ADD 1 TO RCEL-COUNT(LS-IX)
043500                 MOVE WK-RATIO TO
043600                      RCEL-VALUES(LS-IX, RCEL-COUNT(LS-IX))
043700             END-IF
043800             IF RGL-COUNT(SX) < 400
043900                 ADD 1 TO RGL-COUNT(SX)
044000                 MOVE WK-RATIO TO
044100                      RGL-VALUES(SX, RGL-COUNT(SX))
044200             END-IF
044300         END-IF
044400     END-IF.
044500
044600* LX = 0 WHEN THE HELD LAYOUT IS NOT ONE OF THE FOUR TRACKED
044700* CODES (SHOULD NOT HAPPEN ON CLEAN FEED DATA, BUT WE DO NOT
044800* SUBSCRIPT ON A ZERO).
044900 2410-FIND-LAYOUT-IX.
045000     MOVE ZERO TO LX.
045100     PERFORM 2411-FIND-LAYOUT-ONE
045200         VARYING GB-I FROM 1 BY 1 UNTIL GB-I > 4 OR LX > 0.
045300
045400 2411-FIND-LAYOUT-ONE.
045500     IF HELD-LAYOUT = LAYOUT-CODE(GB-I)
045600         MOVE GB-I TO LX
045700     END-IF.
045800
045900* SX = 0 WHEN THE STRUCTURE IS NOT ONE OF THE FOUR TRACKED WITH A
046000* HARD-CODED FALLBACK ("OTHER" AND UNKNOWN CODES ARE IGNORED).
046100 2420-FIND-STRUCT-IX.
046200     MOVE ZERO TO SX.
046300     PERFORM 2421-FIND-STRUCT-ONE
046400         VARYING GB-I FROM 1 BY 1 UNTIL GB-I > 4 OR SX > 0.
046500
046600 2421-FIND-STRUCT-ONE.
046700     IF GB-STRUCT(GB-J) = STF-CODE(GB-I)
046800         MOVE GB-I TO SX
046900     END-IF.
047000
047100******************************************************************
047200* FOR EACH OF THE 16 (LAYOUT, STRUCTURE) CELLS, RESOLVE ONE FINAL
047300* RATIO - OBSERVED CELL MEDIAN, ELSE GLOBAL STRUCTURE MEDIAN,
047400* ELSE THE HARD-CODED FALLBACK.
047500******************************************************************
047600 2600-RESOLVE-FINAL-RATIOS.
047700     PERFORM 2610-RESOLVE-ONE-LAYOUT
047800         VARYING LX FROM 1 BY 1 UNTIL LX > 4.
047900
048000 2610-RESOLVE-ONE-LAYOUT.
048100     PERFORM 2620-RESOLVE-ONE-CELL
048200         VARYING SX FROM 1 BY 1 UNTIL SX > 4.
048300
048400 2620-RESOLVE-ONE-CELL.
048500     COMPUTE LS-IX = ((LX - 1) * 4) + SX.
048600     IF RCEL-COUNT(LS-IX) >= 3
048700         MOVE RCEL-COUNT(LS-IX) TO MED-N
048800         PERFORM 2630-COPY-CELL-VALUES
048900             VARYING MED-I FROM 1 BY 1 UNTIL MED-I > MED-N
049000         PERFORM 2650-MEDIAN-RATIO
049100         MOVE MED-RESULT TO FRT-CELL(LS-IX)
049200     ELSE
049300         IF RGL-COUNT(SX) >= 3
049400             MOVE RGL-COUNT(SX) TO MED-N
049500             PERFORM 2640-COPY-GLOBAL-VALUES
049600                 VARYING MED-I FROM 1 BY 1 UNTIL MED-I > MED-N
049700             PERFORM 2650-MEDIAN-RATIO
049800             MOVE MED-RESULT TO FRT-CELL(LS-IX)
049900         ELSE
050000             MOVE STF-FALLBACK(SX) TO FRT-CELL(LS-IX)
050100         END-IF
050200     END-IF.
050300
050400 2630-COPY-CELL-VALUES.
050500     MOVE RCEL-VALUES(LS-IX, MED-I) TO MED-VALUES(MED-I).
050600
050700 2640-COPY-GLOBAL-VALUES.
050800     MOVE RGL-VALUES(SX, MED-I) TO MED-VALUES(MED-I).
050900
051000* SHARED MEDIAN ROUTINE FOR THE RATIO ARRAYS - CLASSIC BUBBLE
051100* SORT FOLLOWED BY AN ODD/EVEN MIDPOINT PICK.  RE-DECLARED
051200* LOCALLY RATHER THAN SHARED WITH RLEV010 OR RLEV030 - THIS SHOP
051300* DOES NOT COPY-BOOK ITS PROCEDURE CODE.
051400 2650-MEDIAN-RATIO.
051500     PERFORM 2651-BUBBLE-PASS
051600         VARYING MED-I FROM 1 BY 1 UNTIL MED-I > MED-N.
051700
051800     DIVIDE MED-N BY 2 GIVING MED-J
051900         REMAINDER MED-SWAP.
052000     IF MED-SWAP = 1
052100         COMPUTE MED-J = (MED-N + 1) / 2
052200         MOVE MED-VALUES(MED-J) TO MED-RESULT
052300     ELSE
052400         COMPUTE MED-RESULT ROUNDED =
052500             (MED-VALUES(MED-J) + MED-VALUES(MED-J + 1)) / 2
052600     END-IF.
052700
052800 2651-BUBBLE-PASS.
052900     PERFORM 2652-BUBBLE-COMPARE
053000         VARYING MED-J FROM 1 BY 1 UNTIL MED-J > MED-N - MED-I.
053100
053200 2652-BUBBLE-COMPARE.
053300     IF MED-VALUES(MED-J) > MED-VALUES(MED-J + 1)
053400         MOVE MED-VALUES(MED-J)     TO MED-HOLD
053500         MOVE MED-VALUES(MED-J + 1) TO MED-VALUES(MED-J)
053600         MOVE MED-HOLD              TO MED-VALUES(MED-J + 1)
053700     END-IF.
053800
053900******************************************************************
054000* PASS 2 - ONE MISSING-IN ROW AT A TIME.  LOOK UP THE RC RENT FOR
054100* THE ROW'S PREF/MUNI/LAYOUT, THEN THE FINAL RATIO FOR ITS
054200* LAYOUT/STRUCTURE, AND WRITE AN ESTIMATE WHEN BOTH ARE FOUND.
054300******************************************************************
054400 3000-PASS2-ESTIMATE.
054500     PERFORM 9100-READ-MISS.
054600     PERFORM 3100-PASS2-ONE-ROW
054700         UNTIL MORE-MISS = "NO".
054800
054900 3100-PASS2-ONE-ROW.
055000     ADD 1 TO MISS-READ.
055100     MOVE ZERO TO RC-I.
055200     PERFORM 3110-FIND-RC-GROUP
055300         VARYING GB-I FROM 1 BY 1 UNTIL GB-I > RC-COUNT OR RC-I > 0.
055400
055500     IF RC-I = 0
055600         ADD 1 TO EST-SKIP-NO-RC
055700         MOVE MISS-PREFECTURE   TO SK-PREF
055800         MOVE MISS-MUNICIPALITY TO SK-MUNI
055900         MOVE MISS-LAYOUT-TYPE  TO SK-LAYOUT
056000         MOVE MISS-STRUCTURE    TO SK-STRUCT
056100         MOVE "NO RC BASELINE"  TO SK-REASON
056200         WRITE EST-PRTLINE FROM SKIP-LINE
056300             AFTER ADVANCING 1 LINE
056400     ELSE
056500         MOVE MISS-LAYOUT-TYPE TO HELD-LAYOUT
056600         PERFORM 2410-FIND-LAYOUT-IX
056700         MOVE MISS-STRUCTURE   TO GB-STRUCT(1)
056800         MOVE 1                TO GB-J
056900         PERFORM 2420-FIND-STRUCT-IX
057000
057100         IF LX = 0 OR SX = 0
057200             ADD 1 TO EST-SKIP-NO-RATIO
057300             MOVE MISS-PREFECTURE   TO SK-PREF
057400             MOVE MISS-MUNICIPALITY TO SK-MUNI
057500             MOVE MISS-LAYOUT-TYPE  TO SK-LAYOUT
057600             MOVE MISS-STRUCTURE    TO SK-STRUCT
057700             MOVE "NO RATIO AVAILABLE" TO SK-REASON
057800             WRITE EST-PRTLINE FROM SKIP-LINE
057900                 AFTER ADVANCING 1 LINE
058000         ELSE
058100             COMPUTE LS-IX = ((LX - 1) * 4) + SX
058200             MOVE FRT-CELL(LS-IX) TO WK-RATIO
058300             PERFORM 3200-WRITE-ESTIMATE
058400         END-IF
058500     END-IF.
058600
058700     PERFORM 9100-READ-MISS.
058800
058900 3110-FIND-RC-GROUP.
059000     IF RC-PREF(GB-I)   = MISS-PREFECTURE   AND
059100        RC-MUNI(GB-I)   = MISS-MUNICIPALITY AND
059200        RC-LAYOUT(GB-I) = MISS-LAYOUT-TYPE
059300         MOVE GB-I TO RC-I
059400     END-IF.
059500
059600* ROUND THE ESTIMATE TO THE NEAREST 100 YEN (HALF-UP) BY ROUNDING
059700* THE HUNDREDS FIGURE, THEN SCALING BACK UP.
059800 3200-WRITE-ESTIMATE.
059900     COMPUTE WK-RAW-RENT = RC-RENT(RC-I) * WK-RATIO.
060000     COMPUTE WK-HUNDREDS ROUNDED = WK-RAW-RENT / 100.
060100     COMPUTE WK-EST-RENT = WK-HUNDREDS * 100.
060200
060300     MOVE MISS-PREFECTURE   TO EST-PREFECTURE.
060400     MOVE MISS-MUNICIPALITY TO EST-MUNICIPALITY.
060500     MOVE MISS-LAYOUT-TYPE  TO EST-LAYOUT-TYPE.
060600     MOVE MISS-STRUCTURE    TO EST-STRUCTURE.
060700     MOVE WK-EST-RENT       TO EST-AVG-RENT-YEN.
060800     MOVE "estimated_from_rc" TO EST-SOURCE-NAME.
060900     WRITE L2-ESTIM-REC.
061000     ADD 1 TO EST-GENERATED.
061100
061200     MOVE MISS-PREFECTURE   TO D-PREF.
061300     MOVE MISS-MUNICIPALITY TO D-MUNI.
061400     MOVE MISS-LAYOUT-TYPE  TO D-LAYOUT.
061500     MOVE MISS-STRUCTURE    TO D-STRUCT.
061600     MOVE RC-RENT(RC-I)     TO D-RC-RENT.
061700     MOVE WK-RATIO          TO D-RATIO.
061800     MOVE WK-EST-RENT       TO D-EST-RENT.
061900     WRITE EST-PRTLINE FROM DETAIL-LINE
062000         AFTER ADVANCING 1 LINE.
062100
062200 9000-READ-RAW.
062300     ADD 1 TO RAW-READ.
062400     READ BENCHRAW-IN
062500         AT END
062600             MOVE "NO" TO MORE-RAW
062700             SUBTRACT 1 FROM RAW-READ
062800     END-READ.
062900
063000 9100-READ-MISS.
063100     READ MISSING-IN
063200         AT END
063300             MOVE "NO" TO MORE-MISS
063400             SUBTRACT 1 FROM MISS-READ
063500     END-READ.
063600
063700 9900-HEADING.
063800     ADD 1 TO C-PCTR.
063900     MOVE C-PCTR TO H-PCTR.
064000     WRITE EST-PRTLINE FROM HEADING-LINE-1
064100         AFTER ADVANCING PAGE.
064200
064300 4000-CLOSING.
064400     MOVE RAW-READ          TO T-RAW-READ.
064500     MOVE MISS-READ         TO T-MISS-READ.
064600     MOVE EST-GENERATED     TO T-GENERATED.
064700     MOVE EST-SKIP-NO-RC    TO T-SKIP-NO-RC.
064800     MOVE EST-SKIP-NO-RATIO TO T-SKIP-NO-RATIO.
064900     WRITE EST-PRTLINE FROM TOTAL-LINE-1 AFTER ADVANCING 2 LINES.
065000     WRITE EST-PRTLINE FROM TOTAL-LINE-2 AFTER ADVANCING 1 LINE.
065100     WRITE EST-PRTLINE FROM TOTAL-LINE-3 AFTER ADVANCING 1 LINE.
065200     WRITE EST-PRTLINE FROM TOTAL-LINE-4 AFTER ADVANCING 1 LINE.
065300     WRITE EST-PRTLINE FROM TOTAL-LINE-5 AFTER ADVANCING 1 LINE.
065400
065500     CLOSE BENCHRAW-IN.
065600     CLOSE MISSING-IN.
065700     CLOSE ESTIM-OUT.
065800     CLOSE ESTRPT-OUT.
