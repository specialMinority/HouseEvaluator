000100******************************************************************
000200* PROGRAM:      RLEV020
000300* PURPOSE:      MAIN RENTAL LISTING EVALUATION BATCH.  READS ONE
000400*               LISTING PER CYCLE, VALIDATES IT, DERIVES COST AND
000500*               AGE METRICS, MATCHES IT AGAINST THE BENCHMARK
000600*               INDEX (RLEV010 OUTPUT) WITH A HEDONIC ADJUSTMENT,
000700*               SCORES LOCATION/CONDITION/COST, RAISES RISK FLAGS
000800*               AND A TRADE-OFF TAG, AND WORKS THREE "WHAT-IF"
000900*               COST SCENARIOS.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.               RLEV020.
001300 AUTHOR.                   A LINDQUIST.
001400 INSTALLATION.             RENTAL LISTING SYSTEMS GROUP.
001500 DATE-WRITTEN.             03/07/1988.
001600 DATE-COMPILED.
001700 SECURITY.                 UNCLASSIFIED - INTERNAL BATCH ONLY.
001800******************************************************************
001900* CHANGE LOG
002000*   DATE       BY   REQ#      DESCRIPTION
002100*   --------   ---  --------  ------------------------------------
002200*   03/07/88   AL   RLS-002   ORIGINAL CODING - VALIDATION AND
002300*                             MONTHLY-FIXED-COST DERIVATION ONLY.
002400*   07/19/88   AL   RLS-011   ADDED BENCHMARK LOOKUP AGAINST THE
002500*                             NEW RLEV010 INDEX FILE.
002600*   02/02/89   JT   RLS-028   ADDED THREE-LEVEL FALLBACK LOOKUP -
002700*                             SINGLE-LEVEL LOOKUP WAS MISSING TOO
002800*                             MANY SMALL WARDS.
002900*   08/30/90   JT   RLS-039   ADDED HEDONIC ADJUSTMENT FACTORS
003000*                             (AGE/WALK/AREA/STRUCTURE/BATH/
003100*                             ORIENTATION) PER REVISED SCORING
003200*                             SPEC FROM THE RATING COMMITTEE.
003300*   04/11/91   RM   RLS-047   LN/EXP INTERPOLATION TABLES ADDED -
003400*                             PRIOR RELEASE USED A CRUDE LINEAR
003500*                             SHRINK THAT OVERSHOT AT THE EDGES.
003600*   03/02/92   RM   RLS-057   ADDED MANAGEMENT-FEE BENCHMARK
003700*                             CORRECTION (RENT-ONLY INDEX ROWS
003800*                             WERE UNDERSTATING TRUE COST).
003900*   11/19/93   RM   RLS-067   ADDED THE SCORING ENGINE - LOCATION,
004000*                             CONDITION AND COST COMPONENTS.
004100*   06/14/94   PD   RLS-070   ADDED RISK-FLAG AND TRADE-OFF RULE
004200*                             TABLES.
004300*   07/08/95   PD   RLS-072   ADDED THE THREE WHAT-IF SCENARIOS
004400*                             (REIKIN, BROKERAGE, RENT-MINUS).
004500*   05/17/97   PD   RLS-085   FOREIGNER-ADJUSTED IM ASSESSMENT
004600*                             ADDED PER FAIR-HOUSING COMMITTEE
004700*                             REQUEST.
004800*   12/02/98   KS   RLS-093   Y2K READINESS - CURRENT-YEAR
004900*                             PARAMETER AND ALL DATE FIELDS
005000*                             WIDENED TO 4-DIGIT YEAR.
005100*   04/30/99   KS   RLS-094   Y2K REGRESSION - HEADING LINE STILL
005200*                             SHOWING 2-DIGIT YEAR, CORRECTED.
005300*   08/11/01   DN   RLS-104   ADDED CONFIDENCE-DISTRIBUTION LINE
005400*                             TO THE CONTROL TOTALS PAGE.
005500*   02/25/04   DN   RLS-119   BATH-TOILET-SEP LEFT BLANK NO LONGER
005600*                             FORCES A NEUTRAL CONDITION SCORE -
005700*                             THE FEATURE IS NOW EXCLUDED AND THE
005800*                             COMPONENT WEIGHT RENORMALIZED.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.          IBM-4381.
006300 OBJECT-COMPUTER.          IBM-4381.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS VALID-DIGIT IS "0" THRU "9"
006700     UPSI-0 ON STATUS IS RERUN-REQUESTED
006800            OFF STATUS IS NORMAL-RUN.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT LISTING-IN    ASSIGN TO LISTNIN
007200         ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT BENCHIDX-IN   ASSIGN TO BENCHIDX
007500         ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT EVAL-OUT      ASSIGN TO EVALOUT
007800         ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT REPORT-OUT    ASSIGN TO EVALRPT
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300     SELECT REJECT-OUT    ASSIGN TO REJCTRPT
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900* L1 - LISTING INPUT RECORD, ONE PER LISTING TO EVALUATE.
009000******************************************************************
009100 FD  LISTING-IN
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 200 CHARACTERS
009400     RECORDING MODE F
009500     DATA RECORD IS L1-LISTING-REC.
009600
009700 01  L1-LISTING-REC.
009800     05  L1-LISTING-ID           PIC X(10).
009900     05  L1-HUB-STATION          PIC X(20).
010000     05  L1-HUB-STATION-OTHER    PIC X(20).
010100     05  L1-PREFECTURE           PIC X(10).
010200     05  L1-MUNICIPALITY         PIC X(30).
010300     05  L1-NEAREST-STATION      PIC X(20).
010400     05  L1-STATION-WALK-MIN     PIC 9(03).
010500     05  L1-LAYOUT-TYPE          PIC X(05).
010600     05  L1-BUILDING-STRUCTURE   PIC X(12).
010700     05  L1-AREA-SQM             PIC 9(03)V9(02).
010800     05  L1-BUILDING-BUILT-YEAR  PIC 9(04).
010900     05  L1-ORIENTATION          PIC X(08).
011000     05  L1-BATH-TOILET-SEP      PIC X(01).
011100     05  L1-RENT-YEN             PIC 9(09).
011200     05  L1-MGMT-FEE-YEN         PIC 9(07).
011300     05  L1-INITIAL-COST-TOTAL-YEN
011400                                 PIC 9(09).
011500     05  L1-REIKIN-YEN           PIC 9(09).
011600     05  L1-BROKERAGE-FEE-YEN    PIC 9(09).
011700     05  FILLER                  PIC X(09).
011800
011900******************************************************************
012000* L3 - BENCHMARK INDEX RECORD (SAME SHAPE RLEV010 WRITES).  READ
012100* ENTIRELY INTO THE BENCH-TABLE WORKING-STORAGE ARRAY AT 1000-INIT
012200* TIME - THE INDEX IS ONLY A FEW HUNDRED ROWS.
012300******************************************************************
012400 FD  BENCHIDX-IN
012500     LABEL RECORD IS STANDARD
012600     RECORD CONTAINS 80 CHARACTERS
012700     RECORDING MODE F
012800     DATA RECORD IS L3-BENCH-IDX-REC.
012900
013000 01  L3-BENCH-IDX-REC.
013100     05  IDX-LEVEL             PIC X(01).
013200     05  IDX-PREFECTURE        PIC X(10).
013300     05  IDX-MUNICIPALITY      PIC X(30).
013400     05  IDX-LAYOUT-TYPE       PIC X(05).
013500     05  IDX-STRUCTURE         PIC X(12).
013600     05  IDX-MEDIAN-RENT-YEN   PIC 9(09).
013700     05  IDX-N-ROWS            PIC 9(03).
013800     05  FILLER                PIC X(10).
013900
014000******************************************************************
014100* L5 - EVALUATION OUTPUT RECORD, ONE PER ACCEPTED LISTING.
014200******************************************************************
014300 FD  EVAL-OUT
014400     LABEL RECORD IS STANDARD
014500     RECORD CONTAINS 500 CHARACTERS
014600     RECORDING MODE F
014700     DATA RECORD IS L5-EVAL-REC.
014800
014900 01  L5-EVAL-REC.
015000     05  EV-LISTING-ID           PIC X(10).
015100     05  EV-MONTHLY-FIXED-COST-YEN
015200                                 PIC 9(09).
015300     05  EV-BUILDING-AGE-YEARS   PIC 9(03).
015400     05  EV-INITIAL-MULTIPLE     PIC 9(03)V9(06).
015500     05  EV-BENCH-RENT-YEN       PIC 9(09).
015600     05  EV-BENCH-RENT-RAW-YEN   PIC 9(09).
015700     05  EV-BENCH-CONFIDENCE     PIC X(04).
015800     05  EV-BENCH-MATCH-LEVEL    PIC X(20).
015900     05  EV-BENCH-N-SOURCES      PIC 9(03).
016000     05  EV-RENT-DELTA-RATIO     PIC S9(03)V9(06).
016100     05  EV-IM-MARKET-AVG        PIC 9(02)V9(01).
016200     05  EV-IM-MARKET-DELTA      PIC S9(03)V9(06).
016300     05  EV-IM-ASSESSMENT        PIC X(12).
016400     05  EV-IM-ASSESS-FOREIGNER  PIC X(12).
016500     05  EV-LOCATION-SCORE       PIC 9(03)V9(06).
016600     05  EV-CONDITION-SCORE      PIC 9(03)V9(06).
016700     05  EV-COST-SCORE           PIC 9(03)V9(06).
016800     05  EV-OVERALL-SCORE        PIC 9(03)V9(06).
016900     05  EV-LOCATION-GRADE       PIC X(01).
017000     05  EV-CONDITION-GRADE      PIC X(01).
017100     05  EV-COST-GRADE           PIC X(01).
017200     05  EV-OVERALL-GRADE        PIC X(01).
017300     05  EV-RISK-FLAG-COUNT      PIC 9(02).
017400     05  EV-RISK-FLAG-TAB OCCURS 5 TIMES.
017500         10  EV-RF-ID            PIC X(20).
017600         10  EV-RF-SEVERITY      PIC X(06).
017700     05  EV-TRADEOFF-TAG         PIC X(20).
017800     05  EV-WHAT-IF-COUNT        PIC 9(02).
017900     05  EV-WHATIF-TAB OCCURS 3 TIMES.
018000         10  EV-WI-ID                  PIC X(20).
018100         10  EV-WI-NEW-INITIAL-COST    PIC 9(09).
018200         10  EV-WI-NEW-IM              PIC 9(03)V9(06).
018300         10  EV-WI-NEW-COST-SCORE      PIC 9(03)V9(06).
018400         10  EV-WI-NEW-OVERALL         PIC 9(03)V9(06).
018500         10  EV-WI-COST-GRADE          PIC X(01).
018600         10  EV-WI-OVERALL-GRADE       PIC X(01).
018700     05  FILLER                  PIC X(11).
018800
018900* FULL-RECORD VIEW OF L5-EVAL-REC, USED TO BLANK/ZERO THE WHOLE
019000* RECORD IN ONE MOVE BEFORE EACH LISTING IS SCORED.
019100 01  L5-EVAL-REC-R REDEFINES L5-EVAL-REC.
019200     05  FILLER                  PIC X(500).
019300
019400 FD  REPORT-OUT
019500     LABEL RECORD IS OMITTED
019600     RECORD CONTAINS 132 CHARACTERS
019700     LINAGE IS 60 WITH FOOTING AT 55
019800     DATA RECORD IS EVAL-PRTLINE.
019900
020000 01  EVAL-PRTLINE                PIC X(132).
020100
020200 FD  REJECT-OUT
020300     LABEL RECORD IS OMITTED
020400     RECORD CONTAINS 80 CHARACTERS
020500     DATA RECORD IS REJECT-LINE.
020600
020700 01  REJECT-LINE.
020800     05  REJ-LISTING-ID          PIC X(10).
020900     05  FILLER                  PIC X(02)   VALUE SPACES.
021000     05  REJ-REASON-CODE         PIC X(10).
021100     05  FILLER                  PIC X(02)   VALUE SPACES.
021200     05  REJ-REASON-MSG          PIC X(50).
021300     05  FILLER                  PIC X(06)   VALUE SPACES.
021400
021500 WORKING-STORAGE SECTION.
021600 77  C-PCTR                    PIC 99      VALUE ZERO COMP.
021700 01  WORK-AREA.
021800     05  MORE-RECS             PIC XXX     VALUE "YES".
021900     05  REJECT-SW             PIC X       VALUE "N".
022000         88  REJECTED                      VALUE "Y".
022100     05  RECS-READ             PIC 9(07)   VALUE ZERO COMP.
022200     05  RECS-ACCEPTED         PIC 9(07)   VALUE ZERO COMP.
022300     05  RECS-REJECTED         PIC 9(07)   VALUE ZERO COMP.
022400     05  GRADE-CTR-A           PIC 9(07)   VALUE ZERO COMP.
022500     05  GRADE-CTR-B           PIC 9(07)   VALUE ZERO COMP.
022600     05  GRADE-CTR-C           PIC 9(07)   VALUE ZERO COMP.
022700     05  GRADE-CTR-D           PIC 9(07)   VALUE ZERO COMP.
022800     05  CONF-CTR-HIGH         PIC 9(07)   VALUE ZERO COMP.
022900     05  CONF-CTR-MID          PIC 9(07)   VALUE ZERO COMP.
023000     05  CONF-CTR-LOW          PIC 9(07)   VALUE ZERO COMP.
023100     05  CONF-CTR-NONE         PIC 9(07)   VALUE ZERO COMP.
023200     05  TOTAL-RISK-FLAGS      PIC 9(07)   VALUE ZERO COMP.
023300     05  BT-COUNT              PIC 9(04)   VALUE ZERO COMP.
023400     05  BT-I                  PIC 9(04)   VALUE ZERO COMP.
023500     05  WK-I                  PIC 9(02)   VALUE ZERO COMP.
023600     05  FILLER                PIC X(01)   VALUE SPACE.
023700
023800* RUN PARAMETER - CURRENT YEAR FOR AGE CALCULATION.  FIXED FOR
023900* THIS BATCH SERIES PER THE 2026 TEST PLAN.
024000 01  RUN-PARMS.
024100     05  WK-CURRENT-YEAR       PIC 9(04)   VALUE 2026.
024200     05  FILLER                PIC X(01)   VALUE SPACE.
024300
024400 01  RUN-DATE.
024500     05  RD-YEAR               PIC 9(04).
024600     05  RD-MONTH              PIC 99.
024700     05  RD-DAY                PIC 99.
024800     05  FILLER                PIC X(01)   VALUE SPACE.
024900
025000******************************************************************
025100* BENCHMARK INDEX TABLE - LOADED ONCE FROM BENCHIDX-IN.  UP TO
025200* 500 GROUPS (STRUCTURE + MUNICIPALITY + PREFECTURE LEVELS
025300* COMBINED IS COMFORTABLY UNDER THIS FOR THE FIVE-PREFECTURE
025400* COVERAGE THIS SYSTEM SERVES).
025500******************************************************************
025600 01  BENCH-TABLE.
025700     05  BT-ENTRY OCCURS 500 TIMES.
025800         10  BT-LEVEL          PIC X(01).
025900         10  BT-PREF           PIC X(10).
026000         10  BT-MUNI           PIC X(30).
026100         10  BT-LAYOUT         PIC X(05).
026200         10  BT-STRUCT         PIC X(12).
026300         10  BT-MEDIAN         PIC 9(09)   COMP-3.
026400         10  BT-NROWS          PIC 9(03)   COMP.
026500     05  FILLER                PIC X(01)   VALUE SPACE.
026600
026700 01  BT-SEARCH.
026800     05  SRCH-LEVEL            PIC X(01).
026900     05  SRCH-FOUND-SW         PIC X(01)   VALUE "N".
027000         88  SRCH-FOUND                    VALUE "Y".
027100     05  SRCH-IX               PIC 9(04)   VALUE ZERO COMP.
027200     05  FILLER                PIC X(01)   VALUE SPACE.
027300
027400******************************************************************
027500* HEDONIC-ADJUSTMENT INTERPOLATION TABLES.  THE SHOP HAS NO
027600* TRANSCENDENTAL MATH LIBRARY, SO LN(X) AND EXP(Y) ARE LOOKED UP
027700* BY COMPUTED SUBSCRIPT AGAINST A HARD-CODED TABLE OF VALUES
027800* RATHER THAN CALLED AS A FUNCTION - SAME TECHNIQUE THE OLD
027900* RLEV005 RENT-INDEX PROGRAM USED FOR ITS SEASONAL-FACTOR TABLE.
028000******************************************************************
028100 01  LN-TABLE-VALUES.
028200     05  FILLER  PIC 9V99     VALUE 0.70.
028300     05  FILLER  PIC S9V9(6)  VALUE -0.356675.
028400     05  FILLER  PIC 9V99     VALUE 0.72.
028500     05  FILLER  PIC S9V9(6)  VALUE -0.328504.
028600     05  FILLER  PIC 9V99     VALUE 0.74.
028700     05  FILLER  PIC S9V9(6)  VALUE -0.301105.
028800     05  FILLER  PIC 9V99     VALUE 0.76.
028900     05  FILLER  PIC S9V9(6)  VALUE -0.274437.
029000     05  FILLER  PIC 9V99     VALUE 0.78.
029100     05  FILLER  PIC S9V9(6)  VALUE -0.248461.
029200     05  FILLER  PIC 9V99     VALUE 0.80.
029300     05  FILLER  PIC S9V9(6)  VALUE -0.223144.
029400     05  FILLER  PIC 9V99     VALUE 0.82.
029500     05  FILLER  PIC S9V9(6)  VALUE -0.198451.
029600     05  FILLER  PIC 9V99     VALUE 0.84.
029700     05  FILLER  PIC S9V9(6)  VALUE -0.174353.
029800     05  FILLER  PIC 9V99     VALUE 0.86.
029900     05  FILLER  PIC S9V9(6)  VALUE -0.150823.
030000     05  FILLER  PIC 9V99     VALUE 0.88.
030100     05  FILLER  PIC S9V9(6)  VALUE -0.127833.
030200     05  FILLER  PIC 9V99     VALUE 0.90.
030300     05  FILLER  PIC S9V9(6)  VALUE -0.105361.
030400     05  FILLER  PIC 9V99     VALUE 0.92.
030500     05  FILLER  PIC S9V9(6)  VALUE -0.083382.
030600     05  FILLER  PIC 9V99     VALUE 0.94.
030700     05  FILLER  PIC S9V9(6)  VALUE -0.061875.
030800     05  FILLER  PIC 9V99     VALUE 0.96.
030900     05  FILLER  PIC S9V9(6)  VALUE -0.040822.
031000     05  FILLER  PIC 9V99     VALUE 0.98.
031100     05  FILLER  PIC S9V9(6)  VALUE -0.020203.
031200     05  FILLER  PIC 9V99     VALUE 1.00.
031300     05  FILLER  PIC S9V9(6)  VALUE  0.000000.
031400     05  FILLER  PIC 9V99     VALUE 1.02.
031500     05  FILLER  PIC S9V9(6)  VALUE  0.019803.
031600     05  FILLER  PIC 9V99     VALUE 1.04.
031700     05  FILLER  PIC S9V9(6)  VALUE  0.039221.
031800     05  FILLER  PIC 9V99     VALUE 1.06.
031900     05  FILLER  PIC S9V9(6)  VALUE  0.058269.
032000     05  FILLER  PIC 9V99     VALUE 1.08.
032100     05  FILLER  PIC S9V9(6)  VALUE  0.076961.
032200     05  FILLER  PIC 9V99     VALUE 1.10.
032300     05  FILLER  PIC S9V9(6)  VALUE  0.095310.
032400     05  FILLER  PIC 9V99     VALUE 1.12.
032500     05  FILLER  PIC S9V9(6)  VALUE  0.113329.
032600     05  FILLER  PIC 9V99     VALUE 1.14.
032700     05  FILLER  PIC S9V9(6)  VALUE  0.131028.
032800     05  FILLER  PIC 9V99     VALUE 1.16.
032900     05  FILLER  PIC S9V9(6)  VALUE  0.148420.
033000     05  FILLER  PIC 9V99     VALUE 1.18.
033100     05  FILLER  PIC S9V9(6)  VALUE  0.165514.
033200     05  FILLER  PIC 9V99     VALUE 1.20.
033300     05  FILLER  PIC S9V9(6)  VALUE  0.182322.
033400     05  FILLER  PIC 9V99     VALUE 1.22.
033500     05  FILLER  PIC S9V9(6)  VALUE  0.198851.
033600     05  FILLER  PIC 9V99     VALUE 1.24.
033700     05  FILLER  PIC S9V9(6)  VALUE  0.215111.
033800     05  FILLER  PIC 9V99     VALUE 1.26.
033900     05  FILLER  PIC S9V9(6)  VALUE  0.231112.
034000     05  FILLER  PIC 9V99     VALUE 1.28.
034100     05  FILLER  PIC S9V9(6)  VALUE  0.246860.
034200     05  FILLER  PIC 9V99     VALUE 1.30.
034300     05  FILLER  PIC S9V9(6)  VALUE  0.262364.
034400     05  FILLER  PIC 9V99     VALUE 1.32.
034500     05  FILLER  PIC S9V9(6)  VALUE  0.277632.
034600     05  FILLER  PIC 9V99     VALUE 1.34.
034700     05  FILLER  PIC S9V9(6)  VALUE  0.292670.
034800     05  FILLER  PIC 9V99     VALUE 1.36.
034900     05  FILLER  PIC S9V9(6)  VALUE  0.307485.
035000     05  FILLER  PIC 9V99     VALUE 1.38.
035100     05  FILLER  PIC S9V9(6)  VALUE  0.322083.
035200     05  FILLER  PIC 9V99     VALUE 1.40.
035300     05  FILLER  PIC S9V9(6)  VALUE  0.336472.
035400 01  LN-TABLE REDEFINES LN-TABLE-VALUES.
035500     05  LN-ENT OCCURS 36 TIMES.
035600         10  LN-X              PIC 9V99.
035700         10  LN-Y              PIC S9V9(6).
035800
035900 01  EXP-TABLE-VALUES.
036000     05  FILLER  PIC S9V99     VALUE -0.40.
036100     05  FILLER  PIC 9V9(6)    VALUE 0.670320.
036200     05  FILLER  PIC S9V99     VALUE -0.38.
036300     05  FILLER  PIC 9V9(6)    VALUE 0.683861.
036400     05  FILLER  PIC S9V99     VALUE -0.36.
036500     05  FILLER  PIC 9V9(6)    VALUE 0.697676.
036600     05  FILLER  PIC S9V99     VALUE -0.34.
036700     05  FILLER  PIC 9V9(6)    VALUE 0.711770.
036800     05  FILLER  PIC S9V99     VALUE -0.32.
036900     05  FILLER  PIC 9V9(6)    VALUE 0.726149.
037000     05  FILLER  PIC S9V99     VALUE -0.30.
037100     05  FILLER  PIC 9V9(6)    VALUE 0.740818.
037200     05  FILLER  PIC S9V99     VALUE -0.28.
037300     05  FILLER  PIC 9V9(6)    VALUE 0.755784.
037400     05  FILLER  PIC S9V99     VALUE -0.26.
037500     05  FILLER  PIC 9V9(6)    VALUE 0.771052.
037600     05  FILLER  PIC S9V99     VALUE -0.24.
037700     05  FILLER  PIC 9V9(6)    VALUE 0.786628.
037800     05  FILLER  PIC S9V99     VALUE -0.22.
037900     05  FILLER  PIC 9V9(6)    VALUE 0.802519.
038000     05  FILLER  PIC S9V99     VALUE -0.20.
038100     05  FILLER  PIC 9V9(6)    VALUE 0.818731.
038200     05  FILLER  PIC S9V99     VALUE -0.18.
038300     05  FILLER  PIC 9V9(6)    VALUE 0.835270.
038400     05  FILLER  PIC S9V99     VALUE -0.16.
038500     05  FILLER  PIC 9V9(6)    VALUE 0.852144.
038600     05  FILLER  PIC S9V99     VALUE -0.14.
038700     05  FILLER  PIC 9V9(6)    VALUE 0.869358.
038800     05  FILLER  PIC S9V99     VALUE -0.12.
038900     05  FILLER  PIC 9V9(6)    VALUE 0.886920.
039000     05  FILLER  PIC S9V99     VALUE -0.10.
039100     05  FILLER  PIC 9V9(6)    VALUE 0.904837.
039200     05  FILLER  PIC S9V99     VALUE -0.08.
039300     05  FILLER  PIC 9V9(6)    VALUE 0.923116.
039400     05  FILLER  PIC S9V99     VALUE -0.06.
039500     05  FILLER  PIC 9V9(6)    VALUE 0.941765.
039600     05  FILLER  PIC S9V99     VALUE -0.04.
039700     05  FILLER  PIC 9V9(6)    VALUE 0.960789.
039800     05  FILLER  PIC S9V99     VALUE -0.02.
039900     05  FILLER  PIC 9V9(6)    VALUE 0.980199.
040000     05  FILLER  PIC S9V99     VALUE  0.00.
040100     05  FILLER  PIC 9V9(6)    VALUE 1.000000.
040200     05  FILLER  PIC S9V99     VALUE  0.02.
040300     05  FILLER  PIC 9V9(6)    VALUE 1.020201.
040400     05  FILLER  PIC S9V99     VALUE  0.04.
040500     05  FILLER  PIC 9V9(6)    VALUE 1.040811.
040600     05  FILLER  PIC S9V99     VALUE  0.06.
040700     05  FILLER  PIC 9V9(6)    VALUE 1.061837.
040800     05  FILLER  PIC S9V99     VALUE  0.08.
040900     05  FILLER  PIC 9V9(6)    VALUE 1.083287.
041000     05  FILLER  PIC S9V99     VALUE  0.10.
041100     05  FILLER  PIC 9V9(6)    VALUE 1.105171.
041200     05  FILLER  PIC S9V99     VALUE  0.12.
041300     05  FILLER  PIC 9V9(6)    VALUE 1.127497.
041400     05  FILLER  PIC S9V99     VALUE  0.14.
041500     05  FILLER  PIC 9V9(6)    VALUE 1.150274.
041600     05  FILLER  PIC S9V99     VALUE  0.16.
041700     05  FILLER  PIC 9V9(6)    VALUE 1.173511.
041800     05  FILLER  PIC S9V99     VALUE  0.18.
041900     05  FILLER  PIC 9V9(6)    VALUE 1.197217.
042000     05  FILLER  PIC S9V99     VALUE  0.20.
042100     05  FILLER  PIC 9V9(6)    VALUE 1.221403.
042200     05  FILLER  PIC S9V99     VALUE  0.22.
042300     05  FILLER  PIC 9V9(6)    VALUE 1.246077.
042400     05  FILLER  PIC S9V99     VALUE  0.24.
042500     05  FILLER  PIC 9V9(6)    VALUE 1.271249.
042600     05  FILLER  PIC S9V99     VALUE  0.26.
042700     05  FILLER  PIC 9V9(6)    VALUE 1.296930.
042800     05  FILLER  PIC S9V99     VALUE  0.28.
042900     05  FILLER  PIC 9V9(6)    VALUE 1.323130.
043000     05  FILLER  PIC S9V99     VALUE  0.30.
043100     05  FILLER  PIC 9V9(6)    VALUE 1.349859.
043200     05  FILLER  PIC S9V99     VALUE  0.32.
043300     05  FILLER  PIC 9V9(6)    VALUE 1.377128.
043400     05  FILLER  PIC S9V99     VALUE  0.34.
043500     05  FILLER  PIC 9V9(6)    VALUE 1.404948.
043600     05  FILLER  PIC S9V99     VALUE  0.36.
043700     05  FILLER  PIC 9V9(6)    VALUE 1.433329.
043800     05  FILLER  PIC S9V99     VALUE  0.38.
043900     05  FILLER  PIC 9V9(6)    VALUE 1.462285.
044000     05  FILLER  PIC S9V99     VALUE  0.40.
044100     05  FILLER  PIC 9V9(6)    VALUE 1.491825.
044200 01  EXP-TABLE REDEFINES EXP-TABLE-VALUES.
044300     05  EXP-ENT OCCURS 41 TIMES.
044400         10  EXP-X             PIC S9V99.
044500         10  EXP-Y             PIC 9V9(6).
044600
044700 01  HEDONIC-WORK.
044800     05  LN-IX                 PIC 9(02)   VALUE ZERO COMP.
044900     05  EXP-IX                PIC 9(02)   VALUE ZERO COMP.
045000     05  WK-FACTOR-IN          PIC S9V9(6).
045100     05  WK-LN-RESULT          PIC S9V9(6).
045200     05  WK-EXP-IN             PIC S9V9(6).
045300     05  WK-EXP-RESULT         PIC 9V9(6).
045400     05  WK-FACTOR-RAW         PIC S9V9(6).
045500     05  WK-FACTOR-SHRUNK      PIC 9V9(6).
045600     05  WK-STRENGTH           PIC 9V9(6)  VALUE ZERO.
045700     05  WK-CONF-SCALE         PIC 9V9(6)  VALUE ZERO.
045800     05  WK-SAMPLE-SCALE       PIC 9V9(6)  VALUE ZERO.
045900     05  WK-LEVEL-SCALE        PIC 9V9(6)  VALUE ZERO.
046000     05  WK-MULTIPLIER         PIC 9V9(6)  VALUE ZERO.
046100     05  WK-LAYOUT-AVG         PIC 9(02)V9(01) VALUE ZERO.
046200     05  STRUCT-MATCHED-SW     PIC X(01)   VALUE "N".
046300         88  STRUCT-MATCHED                VALUE "Y".
046400     05  FILLER                PIC X(01)   VALUE SPACE.
046500
046600 01  DERIVE-WORK.
046700     05  WK-IM-FOREIGNER       PIC S9(03)V9(06) VALUE ZERO.
046800     05  WK-IM-DELTA           PIC S9(03)V9(06) VALUE ZERO.
046900     05  WK-IM-DELTA-FOR       PIC S9(03)V9(06) VALUE ZERO.
047000     05  WK-ASSESS-RESULT      PIC X(12).
047100     05  WK-DELTA-IN           PIC S9(03)V9(06).
047200     05  WK-MGMT-EST           PIC 9(07)   VALUE ZERO.
047300     05  FILLER                PIC X(01)   VALUE SPACE.
047400
047500 01  SCORE-WORK.
047600     05  WK-F-SCORE            PIC 9(03)V9(06).
047700     05  WK-T                  PIC S9V9(06).
047800     05  WK-LOC-WT-SUM         PIC 9V9(06) VALUE ZERO.
047900     05  WK-LOC-SCORE-SUM      PIC 9(05)V9(06) VALUE ZERO.
048000     05  WK-COND-WT-SUM        PIC 9V9(06) VALUE ZERO.
048100     05  WK-COND-SCORE-SUM     PIC 9(05)V9(06) VALUE ZERO.
048200     05  WK-COST-WT-SUM        PIC 9V9(06) VALUE ZERO.
048300     05  WK-COST-SCORE-SUM     PIC 9(05)V9(06) VALUE ZERO.
048400     05  WK-GRADE-SCORE-IN     PIC 9(03)V9(06).
048500     05  WK-GRADE-OUT          PIC X(01).
048600     05  WK-CB-DELTA           PIC S9(03)V9(06).
048700     05  WK-CB-IM-FOR          PIC S9(03)V9(06).
048800     05  WK-CB-SCORE           PIC 9(03)V9(06).
048900     05  FILLER                PIC X(01)   VALUE SPACE.
049000
049100 01  WHATIF-WORK.
049200     05  WK-WI-RENT            PIC 9(09).
049300     05  WK-WI-INITIAL-COST    PIC 9(09).
049400     05  WK-WI-MFC             PIC 9(09).
049500     05  WK-WI-IM              PIC 9(03)V9(06).
049600     05  WK-WI-DELTA           PIC S9(03)V9(06).
049700     05  WK-WI-IM-FOR          PIC S9(03)V9(06).
049800     05  WK-WI-COST-SCORE      PIC 9(03)V9(06).
049900     05  WK-WI-OVERALL         PIC 9(03)V9(06).
050000     05  WK-WI-COST-GRADE      PIC X(01).
050100     05  WK-WI-OVERALL-GRADE   PIC X(01).
050200     05  WK-WI-BROKERAGE-NEW   PIC 9(09).
050300     05  WK-WI-DELTA-FEE       PIC 9(09).
050400     05  FILLER                PIC X(01)   VALUE SPACE.
050500
050600 01  HEADING-LINE-1.
050700     05  FILLER                PIC X(06)   VALUE "DATE: ".
050800     05  H-MONTH               PIC 99.
050900     05  FILLER                PIC X       VALUE "/".
051000     05  H-DAY                 PIC 99.
051100     05  FILLER                PIC X       VALUE "/".
051200     05  H-YEAR                PIC 9(04).
051300     05  FILLER                PIC X(30)   VALUE SPACES.
051400     05  FILLER                PIC X(36)
051500         VALUE "RENTAL LISTING EVALUATION - DETAIL".
051600     05  FILLER                PIC X(37)   VALUE SPACES.
051700     05  FILLER                PIC X(06)   VALUE "PAGE: ".
051800     05  H-PCTR                PIC Z9.
051900
052000 01  HEADING-LINE-2.
052100     05  FILLER                PIC X(08)   VALUE "RLEV020 ".
052200     05  FILLER                PIC X(124)  VALUE SPACES.
052300
052400 01  COLUMN-LINE.
052500     05  FILLER                PIC X(02)   VALUE SPACES.
052600     05  FILLER                PIC X(10)   VALUE "LISTING-ID".
052700     05  FILLER                PIC X(02)   VALUE SPACES.
052800     05  FILLER                PIC X(09)   VALUE "MO-FIXED$".
052900     05  FILLER                PIC X(02)   VALUE SPACES.
053000     05  FILLER                PIC X(09)   VALUE "BENCHMK$".
053100     05  FILLER                PIC X(02)   VALUE SPACES.
053200     05  FILLER                PIC X(07)   VALUE "DELTA%".
053300     05  FILLER                PIC X(02)   VALUE SPACES.
053400     05  FILLER                PIC X(05)   VALUE "IM".
053500     05  FILLER                PIC X(02)   VALUE SPACES.
053600     05  FILLER                PIC X(04)   VALUE "LOC".
053700     05  FILLER                PIC X(02)   VALUE SPACES.
053800     05  FILLER                PIC X(04)   VALUE "CND".
053900     05  FILLER                PIC X(02)   VALUE SPACES.
054000     05  FILLER                PIC X(04)   VALUE "CST".
054100     05  FILLER                PIC X(02)   VALUE SPACES.
054200     05  FILLER                PIC X(04)   VALUE "OVR".
054300
054400 01  DETAIL-LINE-1.
054500     05  FILLER                PIC X(02)   VALUE SPACES.
054600     05  D-LISTING-ID          PIC X(10).
054700     05  FILLER                PIC X(02)   VALUE SPACES.
054800     05  D-MFC                 PIC ZZZ,ZZZ,ZZ9.
054900     05  FILLER                PIC X(01)   VALUE SPACES.
055000     05  D-BENCH               PIC ZZZ,ZZZ,ZZ9.
055100     05  FILLER                PIC X(01)   VALUE SPACES.
055200     05  D-DELTA               PIC -ZZ9.99.
055300     05  FILLER                PIC X(01)   VALUE SPACES.
055400     05  D-IM                  PIC ZZ9.99.
055500     05  FILLER                PIC X(01)   VALUE SPACES.
055600     05  D-LOC                 PIC ZZ9.99.
055700     05  D-LOC-GR              PIC X(01).
055800     05  FILLER                PIC X(01)   VALUE SPACES.
055900     05  D-CND                 PIC ZZ9.99.
056000     05  D-CND-GR              PIC X(01).
056100     05  FILLER                PIC X(01)   VALUE SPACES.
056200     05  D-CST                 PIC ZZ9.99.
056300     05  D-CST-GR              PIC X(01).
056400     05  FILLER                PIC X(01)   VALUE SPACES.
056500     05  D-OVR                 PIC ZZ9.99.
056600     05  D-OVR-GR              PIC X(01).
056700     05  FILLER                PIC X(16)   VALUE SPACES.
056800
056900 01  DETAIL-LINE-2.
057000     05  FILLER                PIC X(12)   VALUE SPACES.
057100     05  FILLER                PIC X(07)   VALUE "FLAGS: ".
057200     05  D-FLAGS               PIC X(100).
057300     05  FILLER                PIC X(01)   VALUE SPACES.
057400     05  FILLER                PIC X(07)   VALUE "TRADE: ".
057500     05  D-TRADEOFF            PIC X(20).
057600
057700 01  DETAIL-LINE-3.
057800     05  FILLER                PIC X(12)   VALUE SPACES.
057900     05  FILLER                PIC X(09)   VALUE "WHAT-IF: ".
058000     05  D-WI-ID               PIC X(20).
058100     05  FILLER                PIC X(02)   VALUE SPACES.
058200     05  FILLER                PIC X(11)   VALUE "NEW-INIT $ ".
058300     05  D-WI-INIT             PIC ZZZ,ZZZ,ZZ9.
058400     05  FILLER                PIC X(02)   VALUE SPACES.
058500     05  FILLER                PIC X(08)   VALUE "NEW IM: ".
058600     05  D-WI-IM               PIC ZZ9.99.
058700     05  FILLER                PIC X(02)   VALUE SPACES.
058800     05  FILLER                PIC X(13)   VALUE "NEW OVERALL: ".
058900     05  D-WI-OVR              PIC ZZ9.99.
059000     05  D-WI-OVR-GR           PIC X(01).
059100     05  FILLER                PIC X(10)   VALUE SPACES.
059200
059300 01  TOTAL-LINE-1.
059400     05  FILLER                PIC X(20)
059500         VALUE "LISTINGS READ......:".
059600     05  T-READ                PIC ZZZ,ZZ9.
059700     05  FILLER                PIC X(94)   VALUE SPACES.
059800
059900 01  TOTAL-LINE-2.
060000     05  FILLER                PIC X(20)
060100         VALUE "ACCEPTED / REJECTED:".
060200     05  T-ACC                 PIC ZZZ,ZZ9.
060300     05  FILLER                PIC X(01)   VALUE "/".
060400     05  T-REJ                 PIC ZZZ,ZZ9.
060500     05  FILLER                PIC X(92)   VALUE SPACES.
060600
060700 01  TOTAL-LINE-3.
060800     05  FILLER                PIC X(28)
060900         VALUE "GRADE COUNT (A/B/C/D)......:".
061000     05  T-GA                  PIC ZZ,ZZ9.
061100     05  FILLER                PIC X(1)    VALUE "/".
061200     05  T-GB                  PIC ZZ,ZZ9.
061300     05  FILLER                PIC X(1)    VALUE "/".
061400     05  T-GC                  PIC ZZ,ZZ9.
061500     05  FILLER                PIC X(1)    VALUE "/".
061600     05  T-GD                  PIC ZZ,ZZ9.
061700     05  FILLER                PIC X(78)   VALUE SPACES.
061800
061900 01  TOTAL-LINE-4.
062000     05  FILLER                PIC X(30)
062100         VALUE "CONFIDENCE (HI/MID/LO/NONE)..:".
062200     05  T-CH                  PIC ZZ,ZZ9.
062300     05  FILLER                PIC X(1)    VALUE "/".
062400     05  T-CM                  PIC ZZ,ZZ9.
062500     05  FILLER                PIC X(1)    VALUE "/".
062600     05  T-CL                  PIC ZZ,ZZ9.
062700     05  FILLER                PIC X(1)    VALUE "/".
062800     05  T-CN                  PIC ZZ,ZZ9.
062900     05  FILLER                PIC X(74)   VALUE SPACES.
063000
063100 01  TOTAL-LINE-5.
063200     05  FILLER                PIC X(24)
063300         VALUE "TOTAL RISK FLAGS RAISED:".
063400     05  T-RF                  PIC ZZZ,ZZ9.
063500     05  FILLER                PIC X(90)   VALUE SPACES.
063600
063700 PROCEDURE DIVISION.
063800
063900 0000-RLEV020.
064000     PERFORM 1000-INIT.
064100     PERFORM 2000-MAINLINE
064200         UNTIL MORE-RECS = "NO".
064300     PERFORM 3000-CLOSING.
064400     STOP RUN.
064500
064600 1000-INIT.
064700     MOVE FUNCTION CURRENT-DATE TO RUN-DATE.
064800     MOVE RD-MONTH TO H-MONTH.
064900     MOVE RD-DAY   TO H-DAY.
065000     MOVE RD-YEAR  TO H-YEAR.
065100
065200     OPEN INPUT  LISTING-IN.
065300     OPEN INPUT  BENCHIDX-IN.
065400     OPEN OUTPUT EVAL-OUT.
065500     OPEN OUTPUT REPORT-OUT.
065600     OPEN OUTPUT REJECT-OUT.
065700
065800     PERFORM 1100-LOAD-BENCH
065900         UNTIL BT-COUNT = 500.
066000
066100     CLOSE BENCHIDX-IN.
066200
066300     PERFORM 9900-HEADING.
066400     PERFORM 9000-READ.
066500
066600 1100-LOAD-BENCH.
066700     READ BENCHIDX-IN
066800         AT END
066900             MOVE 500 TO BT-COUNT
067000         NOT AT END
067100             ADD 1 TO BT-I
067200             MOVE IDX-LEVEL        TO BT-LEVEL(BT-I)
067300             MOVE IDX-PREFECTURE   TO BT-PREF(BT-I)
067400             MOVE IDX-MUNICIPALITY TO BT-MUNI(BT-I)
067500             MOVE IDX-LAYOUT-TYPE  TO BT-LAYOUT(BT-I)
067600             MOVE IDX-STRUCTURE    TO BT-STRUCT(BT-I)
067700             MOVE IDX-MEDIAN-RENT-YEN TO BT-MEDIAN(BT-I)
067800             MOVE IDX-N-ROWS       TO BT-NROWS(BT-I)
067900             MOVE BT-I             TO BT-COUNT
068000     END-READ.
068100
068200 2000-MAINLINE.
068300     MOVE SPACES TO L5-EVAL-REC-R.
068400     PERFORM 2100-VALIDATE THRU 2100-EXIT.
068500     IF REJECTED
068600         PERFORM 9010-REJECT
068700     ELSE
068800         MOVE L1-LISTING-ID TO EV-LISTING-ID
068900         PERFORM 2200-DERIVE
069000         PERFORM 2300-BENCH-MATCH
069100         PERFORM 2400-MGMT-CORRECTION
069200         PERFORM 2500-SCORE
069300         PERFORM 2600-RISK-FLAGS
069400         PERFORM 2700-TRADEOFF
069500         PERFORM 2800-WHATIF
069600         PERFORM 2900-OUTPUT
069700     END-IF.
069800
069900     PERFORM 9000-READ.
070000
070100******************************************************************
070200* U1 - FIELD-BY-FIELD VALIDATION CHAIN.  EACH FAILING TEST SETS
070300* THE REJECT SWITCH AND FALLS THROUGH TO 2100-EXIT - THE SAME
070400* SHORT-CIRCUIT EDIT STYLE THE OLD RLEV002 LISTING-INTAKE EDIT
070500* PROGRAM USED, BACK WHEN THE FEED WAS KEYED IN-HOUSE.
070600******************************************************************
070700 2100-VALIDATE.
070800     MOVE "N" TO REJECT-SW.
070900     MOVE SPACES TO REJ-REASON-CODE.
071000     MOVE SPACES TO REJ-REASON-MSG.
071100
071200     IF L1-PREFECTURE = SPACES
071300         MOVE "Y"        TO REJECT-SW
071400         MOVE "REQ-PREF" TO REJ-REASON-CODE
071500         MOVE "PREFECTURE IS REQUIRED" TO REJ-REASON-MSG
071600         GO TO 2100-EXIT
071700     END-IF.
071800     IF L1-PREFECTURE NOT = "tokyo"    AND
071900        L1-PREFECTURE NOT = "osaka"    AND
072000        L1-PREFECTURE NOT = "saitama"  AND
072100        L1-PREFECTURE NOT = "chiba"    AND
072200        L1-PREFECTURE NOT = "kanagawa"
072300         MOVE "Y"        TO REJECT-SW
072400         MOVE "BAD-PREF" TO REJ-REASON-CODE
072500         MOVE "PREFECTURE NOT A RECOGNIZED VALUE" TO REJ-REASON-MSG
072600         GO TO 2100-EXIT
072700     END-IF.
072800     IF L1-HUB-STATION = SPACES
072900         MOVE "Y"        TO REJECT-SW
073000         MOVE "REQ-HUB"  TO REJ-REASON-CODE
073100         MOVE "HUB STATION IS REQUIRED" TO REJ-REASON-MSG
073200         GO TO 2100-EXIT
073300     END-IF.
073400     IF L1-HUB-STATION = "other" AND L1-HUB-STATION-OTHER = SPACES
073500         MOVE "Y"        TO REJECT-SW
073600         MOVE "REQ-HUBO" TO REJ-REASON-CODE
073700         MOVE "HUB STATION OTHER REQUIRED WHEN HUB IS OTHER"
073800             TO REJ-REASON-MSG
073900         GO TO 2100-EXIT
074000     END-IF.
074100     IF L1-NEAREST-STATION = SPACES
074200         MOVE "Y"        TO REJECT-SW
074300         MOVE "REQ-STA"  TO REJ-REASON-CODE
074400         MOVE "NEAREST STATION IS REQUIRED" TO REJ-REASON-MSG
074500         GO TO 2100-EXIT
074600     END-IF.
074700     IF L1-LAYOUT-TYPE = SPACES
074800         MOVE "Y"        TO REJECT-SW
074900         MOVE "REQ-LAY"  TO REJ-REASON-CODE
075000         MOVE "LAYOUT TYPE IS REQUIRED" TO REJ-REASON-MSG
075100         GO TO 2100-EXIT
075200     END-IF.
075300     IF L1-LAYOUT-TYPE NOT = "1R"   AND
075400        L1-LAYOUT-TYPE NOT = "1K"   AND
075500        L1-LAYOUT-TYPE NOT = "1DK"  AND
075600        L1-LAYOUT-TYPE NOT = "1LDK"
075700         MOVE "Y"        TO REJECT-SW
075800         MOVE "BAD-LAY"  TO REJ-REASON-CODE
075900         MOVE "LAYOUT TYPE NOT A RECOGNIZED VALUE" TO REJ-REASON-MSG
076000         GO TO 2100-EXIT
076100     END-IF.
076200     IF L1-AREA-SQM NOT > ZERO
076300         MOVE "Y"        TO REJECT-SW
076400         MOVE "REQ-AREA" TO REJ-REASON-CODE
076500         MOVE "AREA SQM MUST BE GREATER THAN ZERO" TO REJ-REASON-MSG
076600         GO TO 2100-EXIT
076700     END-IF.
076800     IF L1-BUILDING-BUILT-YEAR < 1900 OR
076900        L1-BUILDING-BUILT-YEAR > WK-CURRENT-YEAR
077000         MOVE "Y"        TO REJECT-SW
077100         MOVE "BAD-YEAR" TO REJ-REASON-CODE
077200         MOVE "BUILT YEAR OUT OF RANGE" TO REJ-REASON-MSG
077300         GO TO 2100-EXIT
077400     END-IF.
077500     IF L1-BUILDING-STRUCTURE NOT = SPACES         AND
077600        L1-BUILDING-STRUCTURE NOT = "wood"         AND
077700        L1-BUILDING-STRUCTURE NOT = "light_steel"  AND
077800        L1-BUILDING-STRUCTURE NOT = "steel"        AND
077900        L1-BUILDING-STRUCTURE NOT = "rc"           AND
078000        L1-BUILDING-STRUCTURE NOT = "src"          AND
078100        L1-BUILDING-STRUCTURE NOT = "other"
078200         MOVE "Y"        TO REJECT-SW
078300         MOVE "BAD-STR"  TO REJ-REASON-CODE
078400         MOVE "BUILDING STRUCTURE NOT A RECOGNIZED VALUE"
078500             TO REJ-REASON-MSG
078600         GO TO 2100-EXIT
078700     END-IF.
078800     IF L1-ORIENTATION NOT = SPACES  AND
078900        L1-ORIENTATION NOT = "N"     AND
079000        L1-ORIENTATION NOT = "NE"    AND
079100        L1-ORIENTATION NOT = "E"     AND
079200        L1-ORIENTATION NOT = "SE"    AND
079300        L1-ORIENTATION NOT = "S"     AND
079400        L1-ORIENTATION NOT = "SW"    AND
079500        L1-ORIENTATION NOT = "W"     AND
079600        L1-ORIENTATION NOT = "NW"    AND
079700        L1-ORIENTATION NOT = "UNKNOWN"
079800         MOVE "Y"        TO REJECT-SW
079900         MOVE "BAD-ORI"  TO REJ-REASON-CODE
080000         MOVE "ORIENTATION NOT A RECOGNIZED VALUE" TO REJ-REASON-MSG
080100         GO TO 2100-EXIT
080200     END-IF.
080300     IF L1-BATH-TOILET-SEP NOT = SPACES AND
080400        L1-BATH-TOILET-SEP NOT = "Y"    AND
080500        L1-BATH-TOILET-SEP NOT = "N"
080600         MOVE "Y"        TO REJECT-SW
080700         MOVE "BAD-BATH" TO REJ-REASON-CODE
080800         MOVE "BATH-TOILET-SEP MUST BE Y, N OR BLANK"
080900             TO REJ-REASON-MSG
081000         GO TO 2100-EXIT
081100     END-IF.
081200 2100-EXIT.
081300     EXIT.
081400
081500******************************************************************
081600* U2 - DERIVED METRICS.
081700******************************************************************
081800 2200-DERIVE.
081900     COMPUTE EV-MONTHLY-FIXED-COST-YEN =
082000         L1-RENT-YEN + L1-MGMT-FEE-YEN.
082100
082200     COMPUTE EV-BUILDING-AGE-YEARS =
082300         WK-CURRENT-YEAR - L1-BUILDING-BUILT-YEAR.
082400     IF EV-BUILDING-AGE-YEARS < 0
082500         MOVE 0 TO EV-BUILDING-AGE-YEARS
082600     END-IF.
082700
082800     IF EV-MONTHLY-FIXED-COST-YEN = 0
082900         MOVE 0 TO EV-INITIAL-MULTIPLE
083000     ELSE
083100         COMPUTE EV-INITIAL-MULTIPLE ROUNDED =
083200             L1-INITIAL-COST-TOTAL-YEN / EV-MONTHLY-FIXED-COST-YEN
083300     END-IF.
083400
083500     EVALUATE L1-PREFECTURE
083600         WHEN "tokyo"    MOVE 5.0 TO EV-IM-MARKET-AVG
083700         WHEN "osaka"    MOVE 5.0 TO EV-IM-MARKET-AVG
083800         WHEN "saitama"  MOVE 4.5 TO EV-IM-MARKET-AVG
083900         WHEN "chiba"    MOVE 4.5 TO EV-IM-MARKET-AVG
084000         WHEN "kanagawa" MOVE 4.5 TO EV-IM-MARKET-AVG
084100         WHEN OTHER      MOVE 4.5 TO EV-IM-MARKET-AVG
084200     END-EVALUATE.
084300
084400     COMPUTE EV-IM-MARKET-DELTA =
084500         EV-INITIAL-MULTIPLE - EV-IM-MARKET-AVG.
084600     MOVE EV-IM-MARKET-DELTA TO WK-DELTA-IN.
084700     PERFORM 2230-IM-ASSESS-BAND.
084800     MOVE WK-ASSESS-RESULT TO EV-IM-ASSESSMENT.
084900
085000     COMPUTE WK-IM-FOREIGNER = EV-INITIAL-MULTIPLE - 1.0.
085100     IF WK-IM-FOREIGNER < 0
085200         MOVE 0 TO WK-IM-FOREIGNER
085300     END-IF.
085400     COMPUTE WK-IM-DELTA-FOR = WK-IM-FOREIGNER - EV-IM-MARKET-AVG.
085500     MOVE WK-IM-DELTA-FOR TO WK-DELTA-IN.
085600     PERFORM 2230-IM-ASSESS-BAND.
085700     MOVE WK-ASSESS-RESULT TO EV-IM-ASSESS-FOREIGNER.
085800
085900* SHARED IM-ASSESSMENT BAND, CALLED FOR BOTH THE PLAIN AND THE
086000* FOREIGNER-SHIFTED VIEW OF THE INITIAL MULTIPLE.
086100 2230-IM-ASSESS-BAND.
086200     EVALUATE TRUE
086300         WHEN WK-DELTA-IN <= -1.5
086400             MOVE "VERY-LOW"   TO WK-ASSESS-RESULT
086500         WHEN WK-DELTA-IN <= -1.0
086600             MOVE "LOW"        TO WK-ASSESS-RESULT
086700         WHEN WK-DELTA-IN < 1.0
086800             MOVE "AVERAGE"    TO WK-ASSESS-RESULT
086900         WHEN WK-DELTA-IN < 1.5
087000             MOVE "SLIGHT-HIGH" TO WK-ASSESS-RESULT
087100         WHEN OTHER
087200             MOVE "HIGH"       TO WK-ASSESS-RESULT
087300     END-EVALUATE.
087400
087500******************************************************************
087600* U4 - THREE-LEVEL BENCHMARK LOOKUP PLUS HEDONIC ADJUSTMENT.
087700******************************************************************
087800 2300-BENCH-MATCH.
087900     MOVE ZERO   TO EV-BENCH-RENT-RAW-YEN.
088000     MOVE ZERO   TO EV-BENCH-RENT-YEN.
088100     MOVE ZERO   TO EV-BENCH-N-SOURCES.
088200     MOVE "none" TO EV-BENCH-CONFIDENCE.
088300     MOVE "none" TO EV-BENCH-MATCH-LEVEL.
088400     MOVE "N"    TO STRUCT-MATCHED-SW.
088500
088600     IF L1-BUILDING-STRUCTURE NOT = "other" AND
088700        L1-BUILDING-STRUCTURE NOT = "all"   AND
088800        L1-BUILDING-STRUCTURE NOT = SPACES
088900         MOVE "1" TO SRCH-LEVEL
089000         PERFORM 2310-SEARCH-TABLE
089100         IF SRCH-FOUND AND BT-NROWS(SRCH-IX) >= 2
089200             MOVE BT-MEDIAN(SRCH-IX) TO EV-BENCH-RENT-RAW-YEN
089300             MOVE BT-NROWS(SRCH-IX)  TO EV-BENCH-N-SOURCES
089400             MOVE "high"             TO EV-BENCH-CONFIDENCE
089500             MOVE "muni_structure_level" TO EV-BENCH-MATCH-LEVEL
089600             MOVE "Y"                TO STRUCT-MATCHED-SW
089700         END-IF
089800     END-IF.
089900
090000     IF NOT STRUCT-MATCHED
090100         MOVE "2" TO SRCH-LEVEL
090200         PERFORM 2310-SEARCH-TABLE
090300         IF SRCH-FOUND
090400             MOVE BT-MEDIAN(SRCH-IX) TO EV-BENCH-RENT-RAW-YEN
090500             MOVE BT-NROWS(SRCH-IX)  TO EV-BENCH-N-SOURCES
090600             IF BT-NROWS(SRCH-IX) >= 2
090700                 MOVE "high" TO EV-BENCH-CONFIDENCE
090800             ELSE
090900                 MOVE "mid"  TO EV-BENCH-CONFIDENCE
091000             END-IF
091100             MOVE "muni_level" TO EV-BENCH-MATCH-LEVEL
091200         ELSE
091300             MOVE "3" TO SRCH-LEVEL
091400             PERFORM 2310-SEARCH-TABLE
091500             IF SRCH-FOUND
091600                 MOVE BT-MEDIAN(SRCH-IX) TO EV-BENCH-RENT-RAW-YEN
091700                 MOVE BT-NROWS(SRCH-IX)  TO EV-BENCH-N-SOURCES
091800                 MOVE "mid"        TO EV-BENCH-CONFIDENCE
091900                 MOVE "pref_level" TO EV-BENCH-MATCH-LEVEL
092000             END-IF
092100         END-IF
092200     END-IF.
092300
092400     MOVE EV-BENCH-RENT-RAW-YEN TO EV-BENCH-RENT-YEN.
092500     IF EV-BENCH-RENT-RAW-YEN > 0
092600         PERFORM 2320-HEDONIC-ADJUST
092700     END-IF.
092800
092900* LINEAR SEARCH OF THE IN-MEMORY BENCHMARK TABLE.  SRCH-LEVEL
093000* SELECTS WHICH KEY FIELDS PARTICIPATE IN THE COMPARE.
093100 2310-SEARCH-TABLE.
093200     MOVE "N" TO SRCH-FOUND-SW.
093300     MOVE ZERO TO SRCH-IX.
093400     PERFORM 2311-SEARCH-ONE
093500         VARYING BT-I FROM 1 BY 1
093600             UNTIL BT-I > BT-COUNT OR SRCH-FOUND.
093700
093800 2311-SEARCH-ONE.
093900     EVALUATE SRCH-LEVEL
094000         WHEN "1"
094100             IF BT-LEVEL(BT-I)  = "1"                AND
094200                BT-PREF(BT-I)   = L1-PREFECTURE       AND
094300                BT-MUNI(BT-I)   = L1-MUNICIPALITY     AND
094400                BT-LAYOUT(BT-I) = L1-LAYOUT-TYPE       AND
094500                BT-STRUCT(BT-I) = L1-BUILDING-STRUCTURE
094600                 MOVE "Y" TO SRCH-FOUND-SW
094700                 MOVE BT-I TO SRCH-IX
094800             END-IF
094900         WHEN "2"
095000             IF BT-LEVEL(BT-I)  = "2"                AND
095100                BT-PREF(BT-I)   = L1-PREFECTURE       AND
095200                BT-MUNI(BT-I)   = L1-MUNICIPALITY     AND
095300                BT-LAYOUT(BT-I) = L1-LAYOUT-TYPE
095400                 MOVE "Y" TO SRCH-FOUND-SW
095500                 MOVE BT-I TO SRCH-IX
095600             END-IF
095700         WHEN "3"
095800             IF BT-LEVEL(BT-I)  = "3"                AND
095900                BT-PREF(BT-I)   = L1-PREFECTURE       AND
096000                BT-LAYOUT(BT-I) = L1-LAYOUT-TYPE
096100                 MOVE "Y" TO SRCH-FOUND-SW
096200                 MOVE BT-I TO SRCH-IX
096300             END-IF
096400     END-EVALUATE.
096500
096600* MULTIPLICATIVE HEDONIC ADJUSTMENT.  EACH RAW FACTOR IS SHRUNK
096700* TOWARD 1.0 BY THE MATCH STRENGTH BEFORE BEING MULTIPLIED IN.
096800 2320-HEDONIC-ADJUST.
096900     EVALUATE EV-BENCH-CONFIDENCE
097000         WHEN "high" MOVE 1.0 TO WK-CONF-SCALE
097100         WHEN "mid"  MOVE 0.7 TO WK-CONF-SCALE
097200         WHEN "low"  MOVE 0.5 TO WK-CONF-SCALE
097300         WHEN OTHER  MOVE 0.0 TO WK-CONF-SCALE
097400     END-EVALUATE.
097500
097600     COMPUTE WK-SAMPLE-SCALE ROUNDED =
097700         (EV-BENCH-N-SOURCES - 1) / 4.
097800     IF WK-SAMPLE-SCALE < 0
097900         MOVE 0 TO WK-SAMPLE-SCALE
098000     END-IF.
098100     IF WK-SAMPLE-SCALE > 1
098200         MOVE 1 TO WK-SAMPLE-SCALE
098300     END-IF.
098400
098500     IF EV-BENCH-MATCH-LEVEL = "muni_structure_level"
098600         MOVE 0.6 TO WK-LEVEL-SCALE
098700     ELSE
098800         MOVE 1.0 TO WK-LEVEL-SCALE
098900     END-IF.
099000
099100     COMPUTE WK-STRENGTH ROUNDED =
099200         0.35 * WK-CONF-SCALE * WK-SAMPLE-SCALE * WK-LEVEL-SCALE.
099300     IF WK-STRENGTH < 0
099400         MOVE 0 TO WK-STRENGTH
099500     END-IF.
099600     IF WK-STRENGTH > 1
099700         MOVE 1 TO WK-STRENGTH
099800     END-IF.
099900
100000     MOVE 1.000000 TO WK-MULTIPLIER.
100100
100200* AGE-BUCKET FACTOR.
100300     EVALUATE TRUE
100400         WHEN EV-BUILDING-AGE-YEARS <= 5
100500             MOVE 1.05 TO WK-FACTOR-RAW
100600         WHEN EV-BUILDING-AGE-YEARS <= 10
100700             MOVE 1.00 TO WK-FACTOR-RAW
100800         WHEN EV-BUILDING-AGE-YEARS <= 20
100900             MOVE 0.92 TO WK-FACTOR-RAW
101000         WHEN OTHER
101100             MOVE 0.82 TO WK-FACTOR-RAW
101200     END-EVALUATE.
101300     PERFORM 2325-SHRINK-FACTOR.
101400     COMPUTE WK-MULTIPLIER = WK-MULTIPLIER * WK-FACTOR-SHRUNK.
101500
101600* WALK-BUCKET FACTOR.
101700     EVALUATE TRUE
101800         WHEN L1-STATION-WALK-MIN <= 5
101900             MOVE 1.03 TO WK-FACTOR-RAW
102000         WHEN L1-STATION-WALK-MIN <= 10
102100             MOVE 1.00 TO WK-FACTOR-RAW
102200         WHEN L1-STATION-WALK-MIN <= 15
102300             MOVE 0.93 TO WK-FACTOR-RAW
102400         WHEN OTHER
102500             MOVE 0.87 TO WK-FACTOR-RAW
102600     END-EVALUATE.
102700     PERFORM 2325-SHRINK-FACTOR.
102800     COMPUTE WK-MULTIPLIER = WK-MULTIPLIER * WK-FACTOR-SHRUNK.
102900
103000* AREA FACTOR - CONTINUOUS, RELATIVE TO THE LAYOUT'S AVERAGE.
103100     EVALUATE L1-LAYOUT-TYPE
103200         WHEN "1R"   MOVE 20.0 TO WK-LAYOUT-AVG
103300         WHEN "1K"   MOVE 22.0 TO WK-LAYOUT-AVG
103400         WHEN "1DK"  MOVE 28.0 TO WK-LAYOUT-AVG
103500         WHEN "1LDK" MOVE 38.0 TO WK-LAYOUT-AVG
103600         WHEN OTHER  MOVE 0.0  TO WK-LAYOUT-AVG
103700     END-EVALUATE.
103800     IF L1-AREA-SQM > 0 AND WK-LAYOUT-AVG > 0
103900         COMPUTE WK-FACTOR-RAW ROUNDED =
104000             1 + (0.6 * (L1-AREA-SQM - WK-LAYOUT-AVG)
104100                 / WK-LAYOUT-AVG)
104200         PERFORM 2325-SHRINK-FACTOR
104300         COMPUTE WK-MULTIPLIER = WK-MULTIPLIER * WK-FACTOR-SHRUNK
104400     END-IF.
104500
104600* STRUCTURE FACTOR - SKIPPED WHEN THE MATCH WAS ALREADY MADE AT
104700* STRUCTURE LEVEL (THE STRUCTURE IS ALREADY BAKED INTO THE
104800* BENCHMARK IN THAT CASE).
104900     IF NOT STRUCT-MATCHED
105000         EVALUATE L1-BUILDING-STRUCTURE
105100             WHEN "wood"        MOVE 0.90 TO WK-FACTOR-RAW
105200             WHEN "light_steel" MOVE 0.94 TO WK-FACTOR-RAW
105300             WHEN "steel"       MOVE 0.98 TO WK-FACTOR-RAW
105400             WHEN "rc"          MOVE 1.08 TO WK-FACTOR-RAW
105500             WHEN "src"         MOVE 1.12 TO WK-FACTOR-RAW
105600             WHEN OTHER         MOVE 1.00 TO WK-FACTOR-RAW
105700         END-EVALUATE
105800         PERFORM 2325-SHRINK-FACTOR
105900         COMPUTE WK-MULTIPLIER = WK-MULTIPLIER * WK-FACTOR-SHRUNK
106000     END-IF.
106100
106200* BATH/TOILET-SEPARATE FACTOR - NO FACTOR WHEN UNKNOWN.
106300     IF L1-BATH-TOILET-SEP = "Y"
106400         MOVE 1.05 TO WK-FACTOR-RAW
106500         PERFORM 2325-SHRINK-FACTOR
106600         COMPUTE WK-MULTIPLIER = WK-MULTIPLIER * WK-FACTOR-SHRUNK
106700     ELSE
106800         IF L1-BATH-TOILET-SEP = "N"
106900             MOVE 0.95 TO WK-FACTOR-RAW
107000             PERFORM 2325-SHRINK-FACTOR
107100             COMPUTE WK-MULTIPLIER =
107200                 WK-MULTIPLIER * WK-FACTOR-SHRUNK
107300         END-IF
107400     END-IF.
107500
107600* ORIENTATION FACTOR.
107700     EVALUATE L1-ORIENTATION
107800         WHEN "S"    MOVE 1.05 TO WK-FACTOR-RAW
107900         WHEN "SE"   MOVE 1.03 TO WK-FACTOR-RAW
108000         WHEN "SW"   MOVE 1.02 TO WK-FACTOR-RAW
108100         WHEN "E"    MOVE 1.00 TO WK-FACTOR-RAW
108200         WHEN "W"    MOVE 0.99 TO WK-FACTOR-RAW
108300         WHEN "NE"   MOVE 0.97 TO WK-FACTOR-RAW
108400         WHEN "NW"   MOVE 0.97 TO WK-FACTOR-RAW
108500         WHEN "N"    MOVE 0.94 TO WK-FACTOR-RAW
108600         WHEN OTHER  MOVE 1.00 TO WK-FACTOR-RAW
108700     END-EVALUATE.
108800     PERFORM 2325-SHRINK-FACTOR.
108900     COMPUTE WK-MULTIPLIER = WK-MULTIPLIER * WK-FACTOR-SHRUNK.
109000
109100     IF WK-MULTIPLIER < 0.85
109200         MOVE 0.85 TO WK-MULTIPLIER
109300     END-IF.
109400     IF WK-MULTIPLIER > 1.15
109500         MOVE 1.15 TO WK-MULTIPLIER
109600     END-IF.
109700
109800     COMPUTE EV-BENCH-RENT-YEN ROUNDED =
109900         EV-BENCH-RENT-RAW-YEN * WK-MULTIPLIER.
110000
110100* SHRINK ONE FACTOR TOWARD 1.0 BY WK-STRENGTH VIA THE LN/EXP
110200* INTERPOLATION TABLES.  f' = EXP(LN(f) * STRENGTH).
110300 2325-SHRINK-FACTOR.
110400     MOVE WK-FACTOR-RAW TO WK-FACTOR-IN.
110500     PERFORM 2330-LN-LOOKUP.
110600     COMPUTE WK-EXP-IN ROUNDED = WK-LN-RESULT * WK-STRENGTH.
110700     PERFORM 2340-EXP-LOOKUP.
110800     MOVE WK-EXP-RESULT TO WK-FACTOR-SHRUNK.
110900
111000* LN(X) BY COMPUTED SUBSCRIPT AGAINST LN-TABLE (X 0.70-1.40,
111100* STEP 0.02, 36 ENTRIES).
111200 2330-LN-LOOKUP.
111300     COMPUTE LN-IX ROUNDED = ((WK-FACTOR-IN - 0.70) / 0.02) + 1.
111400     IF LN-IX < 1
111500         MOVE 1 TO LN-IX
111600     END-IF.
111700     IF LN-IX > 36
111800         MOVE 36 TO LN-IX
111900     END-IF.
112000     MOVE LN-Y(LN-IX) TO WK-LN-RESULT.
112100
112200* EXP(Y) BY COMPUTED SUBSCRIPT AGAINST EXP-TABLE (Y -0.40-0.40,
112300* STEP 0.02, 41 ENTRIES).
112400 2340-EXP-LOOKUP.
112500     COMPUTE EXP-IX ROUNDED = ((WK-EXP-IN + 0.40) / 0.02) + 1.
112600     IF EXP-IX < 1
112700         MOVE 1 TO EXP-IX
112800     END-IF.
112900     IF EXP-IX > 41
113000         MOVE 41 TO EXP-IX
113100     END-IF.
113200     MOVE EXP-Y(EXP-IX) TO WK-EXP-RESULT.
113300
113400******************************************************************
113500* U5 - MANAGEMENT-FEE BENCHMARK CORRECTION.
113600******************************************************************
113700 2400-MGMT-CORRECTION.
113800     IF EV-BENCH-RENT-YEN > 0 AND L1-MGMT-FEE-YEN > 0
113900         COMPUTE WK-MGMT-EST ROUNDED = EV-BENCH-RENT-YEN * 0.05
114000         IF WK-MGMT-EST > 20000
114100             MOVE 20000 TO WK-MGMT-EST
114200         END-IF
114300         IF L1-MGMT-FEE-YEN < WK-MGMT-EST
114400             MOVE L1-MGMT-FEE-YEN TO WK-MGMT-EST
114500         END-IF
114600         IF WK-MGMT-EST > 0
114700             ADD WK-MGMT-EST TO EV-BENCH-RENT-YEN
114800             ADD WK-MGMT-EST TO EV-BENCH-RENT-RAW-YEN
114900         END-IF
115000     END-IF.
115100
115200     IF EV-BENCH-RENT-YEN > 0
115300         COMPUTE EV-RENT-DELTA-RATIO ROUNDED =
115400             (EV-MONTHLY-FIXED-COST-YEN - EV-BENCH-RENT-YEN)
115500                 / EV-BENCH-RENT-YEN
115600     ELSE
115700         MOVE 0 TO EV-RENT-DELTA-RATIO
115800     END-IF.
115900
116000******************************************************************
116100* U6 - SCORING ENGINE.
116200******************************************************************
116300 2500-SCORE.
116400     PERFORM 2510-SCORE-LOCATION.
116500     PERFORM 2520-SCORE-CONDITION.
116600     PERFORM 2530-SCORE-COST.
116700
116800     COMPUTE EV-OVERALL-SCORE ROUNDED =
116900         (0.35 * EV-LOCATION-SCORE) +
117000         (0.30 * EV-CONDITION-SCORE) +
117100         (0.35 * EV-COST-SCORE).
117200
117300     MOVE EV-LOCATION-SCORE  TO WK-GRADE-SCORE-IN.
117400     PERFORM 2540-GRADE.
117500     MOVE WK-GRADE-OUT       TO EV-LOCATION-GRADE.
117600
117700     MOVE EV-CONDITION-SCORE TO WK-GRADE-SCORE-IN.
117800     PERFORM 2540-GRADE.
117900     MOVE WK-GRADE-OUT       TO EV-CONDITION-GRADE.
118000
118100     MOVE EV-COST-SCORE      TO WK-GRADE-SCORE-IN.
118200     PERFORM 2540-GRADE.
118300     MOVE WK-GRADE-OUT       TO EV-COST-GRADE.
118400
118500     MOVE EV-OVERALL-SCORE   TO WK-GRADE-SCORE-IN.
118600     PERFORM 2540-GRADE.
118700     MOVE WK-GRADE-OUT       TO EV-OVERALL-GRADE.
118800
118900 2510-SCORE-LOCATION.
119000     MOVE ZERO TO WK-LOC-WT-SUM.
119100     MOVE ZERO TO WK-LOC-SCORE-SUM.
119200
119300     EVALUATE TRUE
119400         WHEN L1-STATION-WALK-MIN <= 5  MOVE 95 TO WK-F-SCORE
119500         WHEN L1-STATION-WALK-MIN <= 10 MOVE 85 TO WK-F-SCORE
119600         WHEN L1-STATION-WALK-MIN <= 15 MOVE 70 TO WK-F-SCORE
119700         WHEN L1-STATION-WALK-MIN <= 20 MOVE 55 TO WK-F-SCORE
119800         WHEN OTHER                     MOVE 40 TO WK-F-SCORE
119900     END-EVALUATE.
120000     ADD 0.6 TO WK-LOC-WT-SUM.
120100     COMPUTE WK-LOC-SCORE-SUM = WK-LOC-SCORE-SUM + (0.6 * WK-F-SCORE).
120200
120300     IF EV-BENCH-CONFIDENCE = "low " OR EV-BENCH-CONFIDENCE = "none"
120400         MOVE 70 TO WK-F-SCORE
120500     ELSE
120600         EVALUATE TRUE
120700             WHEN EV-RENT-DELTA-RATIO <= -0.15 MOVE 95 TO WK-F-SCORE
120800             WHEN EV-RENT-DELTA-RATIO <= -0.05 MOVE 85 TO WK-F-SCORE
120900             WHEN EV-RENT-DELTA-RATIO <= 0.05  MOVE 70 TO WK-F-SCORE
121000             WHEN EV-RENT-DELTA-RATIO <= 0.15  MOVE 55 TO WK-F-SCORE
121100             WHEN OTHER                        MOVE 40 TO WK-F-SCORE
121200         END-EVALUATE
121300     END-IF.
121400     ADD 0.4 TO WK-LOC-WT-SUM.
121500     COMPUTE WK-LOC-SCORE-SUM = WK-LOC-SCORE-SUM + (0.4 * WK-F-SCORE).
121600
121700     IF WK-LOC-WT-SUM = 0
121800         MOVE 70 TO EV-LOCATION-SCORE
121900     ELSE
122000         COMPUTE EV-LOCATION-SCORE ROUNDED =
122100             WK-LOC-SCORE-SUM / WK-LOC-WT-SUM
122200     END-IF.
122300
122400 2520-SCORE-CONDITION.
122500     MOVE ZERO TO WK-COND-WT-SUM.
122600     MOVE ZERO TO WK-COND-SCORE-SUM.
122700
122800     EVALUATE TRUE
122900         WHEN EV-BUILDING-AGE-YEARS <= 5  MOVE 95 TO WK-F-SCORE
123000         WHEN EV-BUILDING-AGE-YEARS <= 10 MOVE 85 TO WK-F-SCORE
123100         WHEN EV-BUILDING-AGE-YEARS <= 20 MOVE 70 TO WK-F-SCORE
123200         WHEN EV-BUILDING-AGE-YEARS <= 30 MOVE 55 TO WK-F-SCORE
123300         WHEN OTHER                       MOVE 40 TO WK-F-SCORE
123400     END-EVALUATE.
123500     ADD 0.5 TO WK-COND-WT-SUM.
123600     COMPUTE WK-COND-SCORE-SUM =
123700         WK-COND-SCORE-SUM + (0.5 * WK-F-SCORE).
123800
123900     COMPUTE WK-T ROUNDED = (L1-AREA-SQM - 13) / (40 - 13).
124000     IF WK-T < 0 MOVE 0 TO WK-T END-IF.
124100     IF WK-T > 1 MOVE 1 TO WK-T END-IF.
124200     COMPUTE WK-F-SCORE ROUNDED = 40 + (WK-T * (95 - 40)).
124300     ADD 0.2 TO WK-COND-WT-SUM.
124400     COMPUTE WK-COND-SCORE-SUM =
124500         WK-COND-SCORE-SUM + (0.2 * WK-F-SCORE).
124600
124700     IF L1-BATH-TOILET-SEP NOT = SPACES
124800         IF L1-BATH-TOILET-SEP = "Y"
124900             MOVE 90 TO WK-F-SCORE
125000         ELSE
125100             MOVE 55 TO WK-F-SCORE
125200         END-IF
125300         ADD 0.15 TO WK-COND-WT-SUM
125400         COMPUTE WK-COND-SCORE-SUM =
125500             WK-COND-SCORE-SUM + (0.15 * WK-F-SCORE)
125600     END-IF.
125700
125800     EVALUATE L1-ORIENTATION
125900         WHEN "S"    MOVE 90 TO WK-F-SCORE
126000         WHEN "SE"   MOVE 85 TO WK-F-SCORE
126100         WHEN "SW"   MOVE 82 TO WK-F-SCORE
126200         WHEN "E"    MOVE 75 TO WK-F-SCORE
126300         WHEN "W"    MOVE 70 TO WK-F-SCORE
126400         WHEN "NE"   MOVE 62 TO WK-F-SCORE
126500         WHEN "NW"   MOVE 62 TO WK-F-SCORE
126600         WHEN "N"    MOVE 55 TO WK-F-SCORE
126700         WHEN "UNKNOWN" MOVE 70 TO WK-F-SCORE
126800         WHEN OTHER  MOVE 70 TO WK-F-SCORE
126900     END-EVALUATE.
127000     ADD 0.15 TO WK-COND-WT-SUM.
127100     COMPUTE WK-COND-SCORE-SUM =
127200         WK-COND-SCORE-SUM + (0.15 * WK-F-SCORE).
127300
127400     IF WK-COND-WT-SUM = 0
127500         MOVE 70 TO EV-CONDITION-SCORE
127600     ELSE
127700         COMPUTE EV-CONDITION-SCORE ROUNDED =
127800             WK-COND-SCORE-SUM / WK-COND-WT-SUM
127900     END-IF.
128000
128100 2530-SCORE-COST.
128200     MOVE ZERO TO WK-COST-WT-SUM.
128300     MOVE ZERO TO WK-COST-SCORE-SUM.
128400
128500     MOVE EV-RENT-DELTA-RATIO TO WK-CB-DELTA.
128600     MOVE WK-IM-FOREIGNER     TO WK-CB-IM-FOR.
128700     PERFORM 2535-COST-BUCKET-SCORE.
128800     MOVE WK-CB-SCORE TO EV-COST-SCORE.
128900
129000 2535-COST-BUCKET-SCORE.
129100     IF EV-BENCH-CONFIDENCE = "low " OR EV-BENCH-CONFIDENCE = "none"
129200         MOVE 70 TO WK-F-SCORE
129300     ELSE
129400         EVALUATE TRUE
129500             WHEN WK-CB-DELTA <= -0.15 MOVE 95 TO WK-F-SCORE
129600             WHEN WK-CB-DELTA <= -0.05 MOVE 85 TO WK-F-SCORE
129700             WHEN WK-CB-DELTA <= 0.05  MOVE 70 TO WK-F-SCORE
129800             WHEN WK-CB-DELTA <= 0.15  MOVE 55 TO WK-F-SCORE
129900             WHEN OTHER                MOVE 40 TO WK-F-SCORE
130000         END-EVALUATE
130100     END-IF.
130200     ADD 0.5 TO WK-COST-WT-SUM.
130300     COMPUTE WK-COST-SCORE-SUM =
130400         WK-COST-SCORE-SUM + (0.5 * WK-F-SCORE).
130500
130600     EVALUATE TRUE
130700         WHEN WK-CB-IM-FOR <= 3.0 MOVE 95 TO WK-F-SCORE
130800         WHEN WK-CB-IM-FOR <= 4.0 MOVE 85 TO WK-F-SCORE
130900         WHEN WK-CB-IM-FOR <= 5.0 MOVE 70 TO WK-F-SCORE
131000         WHEN WK-CB-IM-FOR <= 6.0 MOVE 55 TO WK-F-SCORE
131100         WHEN OTHER               MOVE 40 TO WK-F-SCORE
131200     END-EVALUATE.
131300     ADD 0.5 TO WK-COST-WT-SUM.
131400     COMPUTE WK-COST-SCORE-SUM =
131500         WK-COST-SCORE-SUM + (0.5 * WK-F-SCORE).
131600
131700     IF WK-COST-WT-SUM = 0
131800         MOVE 70 TO WK-CB-SCORE
131900     ELSE
132000         COMPUTE WK-CB-SCORE ROUNDED =
132100             WK-COST-SCORE-SUM / WK-COST-WT-SUM
132200     END-IF.
132300
132400* SHARED GRADE-BAND LOOKUP - HIGHEST GRADE WHOSE MINIMUM SCORE
132500* IS SATISFIED WINS.
132600 2540-GRADE.
132700     EVALUATE TRUE
132800         WHEN WK-GRADE-SCORE-IN >= 85 MOVE "A" TO WK-GRADE-OUT
132900         WHEN WK-GRADE-SCORE-IN >= 70 MOVE "B" TO WK-GRADE-OUT
133000         WHEN WK-GRADE-SCORE-IN >= 55 MOVE "C" TO WK-GRADE-OUT
133100         WHEN OTHER                   MOVE "D" TO WK-GRADE-OUT
133200     END-EVALUATE.
133300
133400******************************************************************
133500* U7 - RISK-FLAG RULES (ALL MATCHING, ASCENDING PRIORITY) AND
133600* TRADE-OFF RULE (FIRST MATCH, ASCENDING PRIORITY).
133700******************************************************************
133800 2600-RISK-FLAGS.
133900     MOVE ZERO TO EV-RISK-FLAG-COUNT.
134000
134100     IF EV-INITIAL-MULTIPLE >= 6.0
134200         PERFORM 2610-ADD-FLAG
134300         MOVE "RF_HIGH_INITIAL_COST" TO EV-RF-ID(EV-RISK-FLAG-COUNT)
134400         MOVE "high"   TO EV-RF-SEVERITY(EV-RISK-FLAG-COUNT)
134500     END-IF.
134600
134700     IF EV-RENT-DELTA-RATIO >= 0.15 AND
134800        (EV-BENCH-CONFIDENCE = "high" OR EV-BENCH-CONFIDENCE = "mid")
134900         PERFORM 2610-ADD-FLAG
135000         MOVE "RF_RENT_ABOVE_MARKET" TO EV-RF-ID(EV-RISK-FLAG-COUNT)
135100         MOVE "high"   TO EV-RF-SEVERITY(EV-RISK-FLAG-COUNT)
135200     END-IF.
135300
135400     IF EV-BUILDING-AGE-YEARS >= 30
135500         PERFORM 2610-ADD-FLAG
135600         MOVE "RF_OLD_BUILDING" TO EV-RF-ID(EV-RISK-FLAG-COUNT)
135700         MOVE "medium" TO EV-RF-SEVERITY(EV-RISK-FLAG-COUNT)
135800     END-IF.
135900
136000     IF L1-STATION-WALK-MIN >= 15
136100         PERFORM 2610-ADD-FLAG
136200         MOVE "RF_FAR_FROM_STATION" TO EV-RF-ID(EV-RISK-FLAG-COUNT)
136300         MOVE "medium" TO EV-RF-SEVERITY(EV-RISK-FLAG-COUNT)
136400     END-IF.
136500
136600     IF EV-BENCH-CONFIDENCE = "none"
136700         PERFORM 2610-ADD-FLAG
136800         MOVE "RF_NO_BENCHMARK" TO EV-RF-ID(EV-RISK-FLAG-COUNT)
136900         MOVE "low"    TO EV-RF-SEVERITY(EV-RISK-FLAG-COUNT)
137000     END-IF.
137100
137200     IF L1-AREA-SQM < 15
137300         PERFORM 2610-ADD-FLAG
137400         MOVE "RF_SMALL_AREA" TO EV-RF-ID(EV-RISK-FLAG-COUNT)
137500         MOVE "low"    TO EV-RF-SEVERITY(EV-RISK-FLAG-COUNT)
137600     END-IF.
137700
137800     ADD EV-RISK-FLAG-COUNT TO TOTAL-RISK-FLAGS.
137900
138000* BUMPS THE FLAG COUNT WHEN ROOM REMAINS IN THE 5-SLOT TABLE.
138100 2610-ADD-FLAG.
138200     IF EV-RISK-FLAG-COUNT < 5
138300         ADD 1 TO EV-RISK-FLAG-COUNT
138400     END-IF.
138500
138600 2700-TRADEOFF.
138700     MOVE SPACES TO EV-TRADEOFF-TAG.
138800     EVALUATE TRUE
138900         WHEN EV-COST-SCORE >= 85 AND EV-LOCATION-SCORE < 60
139000             MOVE "CHEAP_BUT_FAR"    TO EV-TRADEOFF-TAG
139100         WHEN EV-LOCATION-SCORE >= 85 AND EV-COST-SCORE < 60
139200             MOVE "GOOD_SPOT_PRICEY" TO EV-TRADEOFF-TAG
139300         WHEN EV-CONDITION-SCORE >= 85 AND EV-COST-SCORE < 60
139400             MOVE "NEW_BUT_PRICEY"   TO EV-TRADEOFF-TAG
139500     END-EVALUATE.
139600
139700******************************************************************
139800* U8 - WHAT-IF COST SCENARIOS.
139900******************************************************************
140000 2800-WHATIF.
140100     MOVE ZERO TO EV-WHAT-IF-COUNT.
140200     PERFORM 2810-WHATIF-REIKIN.
140300     PERFORM 2820-WHATIF-BROKERAGE.
140400     PERFORM 2830-WHATIF-RENT.
140500
140600 2810-WHATIF-REIKIN.
140700     IF L1-REIKIN-YEN > 0
140800         MOVE L1-RENT-YEN TO WK-WI-RENT
140900         COMPUTE WK-WI-INITIAL-COST =
141000             L1-INITIAL-COST-TOTAL-YEN - L1-REIKIN-YEN
141100         IF WK-WI-INITIAL-COST < 0
141200             MOVE 0 TO WK-WI-INITIAL-COST
141300         END-IF
141400         PERFORM 2840-WHATIF-RECALC
141500         ADD 1 TO EV-WHAT-IF-COUNT
141600         MOVE "WI_SET_REIKIN_ZERO"  TO EV-WI-ID(EV-WHAT-IF-COUNT)
141700         MOVE WK-WI-INITIAL-COST
141800             TO EV-WI-NEW-INITIAL-COST(EV-WHAT-IF-COUNT)
141900         MOVE WK-WI-IM         TO EV-WI-NEW-IM(EV-WHAT-IF-COUNT)
142000         MOVE WK-WI-COST-SCORE
142100             TO EV-WI-NEW-COST-SCORE(EV-WHAT-IF-COUNT)
142200         MOVE WK-WI-OVERALL    TO EV-WI-NEW-OVERALL(EV-WHAT-IF-COUNT)
142300         MOVE WK-WI-COST-GRADE
142400             TO EV-WI-COST-GRADE(EV-WHAT-IF-COUNT)
142500         MOVE WK-WI-OVERALL-GRADE
142600             TO EV-WI-OVERALL-GRADE(EV-WHAT-IF-COUNT)
142700     END-IF.
142800
142900 2820-WHATIF-BROKERAGE.
143000     IF L1-BROKERAGE-FEE-YEN > 0
143100         MOVE L1-RENT-YEN TO WK-WI-RENT
143200         COMPUTE WK-WI-BROKERAGE-NEW ROUNDED =
143300             L1-BROKERAGE-FEE-YEN * 0.5
143400         COMPUTE WK-WI-DELTA-FEE =
143500             L1-BROKERAGE-FEE-YEN - WK-WI-BROKERAGE-NEW
143600         COMPUTE WK-WI-INITIAL-COST =
143700             L1-INITIAL-COST-TOTAL-YEN - WK-WI-DELTA-FEE
143800         IF WK-WI-INITIAL-COST < 0
143900             MOVE 0 TO WK-WI-INITIAL-COST
144000         END-IF
144100         PERFORM 2840-WHATIF-RECALC
144200         ADD 1 TO EV-WHAT-IF-COUNT
144300         MOVE "WI_HALF_BROKERAGE"    TO EV-WI-ID(EV-WHAT-IF-COUNT)
144400         MOVE WK-WI-INITIAL-COST
144500             TO EV-WI-NEW-INITIAL-COST(EV-WHAT-IF-COUNT)
144600         MOVE WK-WI-IM         TO EV-WI-NEW-IM(EV-WHAT-IF-COUNT)
144700         MOVE WK-WI-COST-SCORE
144800             TO EV-WI-NEW-COST-SCORE(EV-WHAT-IF-COUNT)
144900         MOVE WK-WI-OVERALL    TO EV-WI-NEW-OVERALL(EV-WHAT-IF-COUNT)
145000         MOVE WK-WI-COST-GRADE
145100             TO EV-WI-COST-GRADE(EV-WHAT-IF-COUNT)
145200         MOVE WK-WI-OVERALL-GRADE
145300             TO EV-WI-OVERALL-GRADE(EV-WHAT-IF-COUNT)
145400     END-IF.
145500
145600 2830-WHATIF-RENT.
145700     IF L1-RENT-YEN > 0
145800         COMPUTE WK-WI-RENT = L1-RENT-YEN - 3000
145900         IF WK-WI-RENT < 0
146000             MOVE 0 TO WK-WI-RENT
146100         END-IF
146200         MOVE L1-INITIAL-COST-TOTAL-YEN TO WK-WI-INITIAL-COST
146300         PERFORM 2840-WHATIF-RECALC
146400         ADD 1 TO EV-WHAT-IF-COUNT
146500         MOVE "WI_RENT_MINUS_3000" TO EV-WI-ID(EV-WHAT-IF-COUNT)
146600         MOVE WK-WI-INITIAL-COST
146700             TO EV-WI-NEW-INITIAL-COST(EV-WHAT-IF-COUNT)
146800         MOVE WK-WI-IM         TO EV-WI-NEW-IM(EV-WHAT-IF-COUNT)
146900         MOVE WK-WI-COST-SCORE
147000             TO EV-WI-NEW-COST-SCORE(EV-WHAT-IF-COUNT)
147100         MOVE WK-WI-OVERALL    TO EV-WI-NEW-OVERALL(EV-WHAT-IF-COUNT)
147200         MOVE WK-WI-COST-GRADE
147300             TO EV-WI-COST-GRADE(EV-WHAT-IF-COUNT)
147400         MOVE WK-WI-OVERALL-GRADE
147500             TO EV-WI-OVERALL-GRADE(EV-WHAT-IF-COUNT)
147600     END-IF.
147700
147800* COMMON RECALCULATION FOR ALL THREE WHAT-IF SCENARIOS.  LOCATION
147900* AND CONDITION SCORES DO NOT CHANGE - ONLY COST AND OVERALL DO.
148000 2840-WHATIF-RECALC.
148100     COMPUTE WK-WI-MFC = WK-WI-RENT + L1-MGMT-FEE-YEN.
148200     IF WK-WI-MFC = 0
148300         MOVE 0 TO WK-WI-IM
148400     ELSE
148500         COMPUTE WK-WI-IM ROUNDED = WK-WI-INITIAL-COST / WK-WI-MFC
148600     END-IF.
148700
148800     IF EV-BENCH-RENT-YEN > 0
148900         COMPUTE WK-WI-DELTA ROUNDED =
149000             (WK-WI-MFC - EV-BENCH-RENT-YEN) / EV-BENCH-RENT-YEN
149100     ELSE
149200         MOVE 0 TO WK-WI-DELTA
149300     END-IF.
149400
149500     COMPUTE WK-WI-IM-FOR = WK-WI-IM - 1.0.
149600     IF WK-WI-IM-FOR < 0
149700         MOVE 0 TO WK-WI-IM-FOR
149800     END-IF.
149900
150000     MOVE WK-WI-DELTA  TO WK-CB-DELTA.
150100     MOVE WK-WI-IM-FOR TO WK-CB-IM-FOR.
150200     PERFORM 2535-COST-BUCKET-SCORE.
150300     MOVE WK-CB-SCORE TO WK-WI-COST-SCORE.
150400
150500     COMPUTE WK-WI-OVERALL ROUNDED =
150600         (0.35 * EV-LOCATION-SCORE) +
150700         (0.30 * EV-CONDITION-SCORE) +
150800         (0.35 * WK-WI-COST-SCORE).
150900
151000     MOVE WK-WI-COST-SCORE TO WK-GRADE-SCORE-IN.
151100     PERFORM 2540-GRADE.
151200     MOVE WK-GRADE-OUT     TO WK-WI-COST-GRADE.
151300
151400     MOVE WK-WI-OVERALL    TO WK-GRADE-SCORE-IN.
151500     PERFORM 2540-GRADE.
151600     MOVE WK-GRADE-OUT     TO WK-WI-OVERALL-GRADE.
151700
151800******************************************************************
151900* OUTPUT - WRITE THE L5 RECORD AND THE PRINTED DETAIL LINE(S).
152000******************************************************************
152100 2900-OUTPUT.
152200     ADD 1 TO RECS-ACCEPTED.
152300     WRITE L5-EVAL-REC.
152400
152500     EVALUATE EV-OVERALL-GRADE
152600         WHEN "A" ADD 1 TO GRADE-CTR-A
152700         WHEN "B" ADD 1 TO GRADE-CTR-B
152800         WHEN "C" ADD 1 TO GRADE-CTR-C
152900         WHEN OTHER ADD 1 TO GRADE-CTR-D
153000     END-EVALUATE.
153100
153200     EVALUATE EV-BENCH-CONFIDENCE
153300         WHEN "high" ADD 1 TO CONF-CTR-HIGH
153400         WHEN "mid"  ADD 1 TO CONF-CTR-MID
153500         WHEN "low " ADD 1 TO CONF-CTR-LOW
153600         WHEN OTHER  ADD 1 TO CONF-CTR-NONE
153700     END-EVALUATE.
153800
153900     MOVE EV-LISTING-ID   TO D-LISTING-ID.
154000     MOVE EV-MONTHLY-FIXED-COST-YEN TO D-MFC.
154100     MOVE EV-BENCH-RENT-YEN TO D-BENCH.
154200     COMPUTE D-DELTA ROUNDED = EV-RENT-DELTA-RATIO * 100.
154300     MOVE EV-INITIAL-MULTIPLE TO D-IM.
154400     MOVE EV-LOCATION-SCORE  TO D-LOC.
154500     MOVE EV-LOCATION-GRADE  TO D-LOC-GR.
154600     MOVE EV-CONDITION-SCORE TO D-CND.
154700     MOVE EV-CONDITION-GRADE TO D-CND-GR.
154800     MOVE EV-COST-SCORE      TO D-CST.
154900     MOVE EV-COST-GRADE      TO D-CST-GR.
155000     MOVE EV-OVERALL-SCORE   TO D-OVR.
155100     MOVE EV-OVERALL-GRADE   TO D-OVR-GR.
155200     WRITE EVAL-PRTLINE FROM DETAIL-LINE-1
155300         AFTER ADVANCING 1 LINE
155400             AT EOP PERFORM 9900-HEADING.
155500
155600     IF EV-RISK-FLAG-COUNT > 0 OR EV-TRADEOFF-TAG NOT = SPACES
155700         MOVE SPACES TO D-FLAGS
155800         PERFORM 2910-BUILD-FLAG-LIST
155900             VARYING WK-I FROM 1 BY 1
156000                 UNTIL WK-I > EV-RISK-FLAG-COUNT
156100         MOVE EV-TRADEOFF-TAG TO D-TRADEOFF
156200         WRITE EVAL-PRTLINE FROM DETAIL-LINE-2
156300             AFTER ADVANCING 1 LINE
156400                 AT EOP PERFORM 9900-HEADING
156500     END-IF.
156600
156700     PERFORM 2920-PRINT-WHATIF
156800         VARYING WK-I FROM 1 BY 1
156900             UNTIL WK-I > EV-WHAT-IF-COUNT.
157000
157100* APPENDS ONE RISK-FLAG ID INTO THE PRINTED FLAG LIST.
157200 2910-BUILD-FLAG-LIST.
157300     STRING EV-RF-ID(WK-I) DELIMITED BY SPACE
157400            " "            DELIMITED BY SIZE
157500            INTO D-FLAGS
157600            WITH POINTER WK-I
157700     END-STRING.
157800
157900 2920-PRINT-WHATIF.
158000     MOVE EV-WI-ID(WK-I)              TO D-WI-ID.
158100     MOVE EV-WI-NEW-INITIAL-COST(WK-I) TO D-WI-INIT.
158200     MOVE EV-WI-NEW-IM(WK-I)          TO D-WI-IM.
158300     MOVE EV-WI-NEW-OVERALL(WK-I)     TO D-WI-OVR.
158400     MOVE EV-WI-OVERALL-GRADE(WK-I)   TO D-WI-OVR-GR.
158500     WRITE EVAL-PRTLINE FROM DETAIL-LINE-3
158600         AFTER ADVANCING 1 LINE
158700             AT EOP PERFORM 9900-HEADING.
158800
158900 9010-REJECT.
159000     ADD 1 TO RECS-REJECTED.
159100     MOVE L1-LISTING-ID    TO REJ-LISTING-ID.
159200     WRITE REJECT-LINE.
159300
159400 9000-READ.
159500     READ LISTING-IN
159600         AT END
159700             MOVE "NO" TO MORE-RECS
159800         NOT AT END
159900             ADD 1 TO RECS-READ
160000     END-READ.
160100
160200 9900-HEADING.
160300     ADD 1 TO C-PCTR.
160400     MOVE C-PCTR TO H-PCTR.
160500     WRITE EVAL-PRTLINE FROM HEADING-LINE-1
160600         AFTER ADVANCING PAGE.
160700     WRITE EVAL-PRTLINE FROM HEADING-LINE-2
160800         AFTER ADVANCING 1 LINE.
160900     WRITE EVAL-PRTLINE FROM COLUMN-LINE
161000         AFTER ADVANCING 2 LINES.
161100
161200 3000-CLOSING.
161300     MOVE RECS-READ       TO T-READ.
161400     MOVE RECS-ACCEPTED   TO T-ACC.
161500     MOVE RECS-REJECTED   TO T-REJ.
161600     MOVE GRADE-CTR-A     TO T-GA.
161700     MOVE GRADE-CTR-B     TO T-GB.
161800     MOVE GRADE-CTR-C     TO T-GC.
161900     MOVE GRADE-CTR-D     TO T-GD.
162000     MOVE CONF-CTR-HIGH   TO T-CH.
162100     MOVE CONF-CTR-MID    TO T-CM.
162200     MOVE CONF-CTR-LOW    TO T-CL.
162300     MOVE CONF-CTR-NONE   TO T-CN.
162400     MOVE TOTAL-RISK-FLAGS TO T-RF.
162500
162600     WRITE EVAL-PRTLINE FROM TOTAL-LINE-1
162700         AFTER ADVANCING 3 LINES.
162800     WRITE EVAL-PRTLINE FROM TOTAL-LINE-2
162900         AFTER ADVANCING 1 LINE.
163000     WRITE EVAL-PRTLINE FROM TOTAL-LINE-3
163100         AFTER ADVANCING 1 LINE.
163200     WRITE EVAL-PRTLINE FROM TOTAL-LINE-4
163300         AFTER ADVANCING 1 LINE.
163400     WRITE EVAL-PRTLINE FROM TOTAL-LINE-5
163500         AFTER ADVANCING 1 LINE.
163600
163700     CLOSE LISTING-IN.
163800     CLOSE EVAL-OUT.
163900     CLOSE REPORT-OUT.
164000     CLOSE REJECT-OUT.
